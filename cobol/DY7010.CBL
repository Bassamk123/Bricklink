000100*================================================================*
000200*  DY7010  --  CONVERSAO DE MOEDA DO PEDIDO PARA AUD             *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     DY7010.
000600 AUTHOR.         M.SILVA.
000700 INSTALLATION.   DYNAMIC SISTEMAS - MODULO 70 CUSTOS.
000800 DATE-WRITTEN.   02-03-2015.
000900 DATE-COMPILED.  02-03-2015.
001000 SECURITY.       CONFIDENCIAL - USO INTERNO.
001100*----------------------------------------------------------------*
001200*  HISTORICO DE ALTERACOES                                       *
001300*  02/03/2015  M.SILVA   PROGRAMA ORIGINAL - CONVERSAO USD/EUR/GBP
001400*  17/07/2015  M.SILVA   VALIDACAO TXC-ORD > 0 (V1) ANTES DE MULT.
001500*  09/11/1998  V.ROCHA   REVISAO GERAL P/ VIRADA DO ANO 2000
001600*  25/08/2017  M.SILVA   PUN-ITM/TOT-ITM PASSAM A 4 CASAS DECIMAIS
001700*  30/01/2020  R.ALVES   +PARAMETRO QTI-CNV (QTDE DE ITENS)
001800*  07/07/2021  R.ALVES   CHAMADO CS-4471 - ARREDONDAMENTO ROUNDED
001900*                        EM TODAS AS MULTIPLICACOES DE ITEM
002000*  22/02/2022  R.ALVES   CHAMADO CS-5108 - LACO DE ITENS PASSA A
002100*                        PARAGRAFO EXTERNO (PADRAO DE CODIFICACAO)
002200*  10/08/2026  J.PRADO   CHAMADO CS-5119 - ENTRADA PASSA A USAR
002300*                        FAIXA PERFORM...THRU (ROT-CNVT-10 THRU
002400*                        ROT-CNVT-20) - +CONTADOR/LIMITE 77
002500*----------------------------------------------------------------*
002600*  SUBROTINA CHAMADA POR DY7020. RECEBE O CABECALHO DO PEDIDO E
002700*  A TABELA DE ITENS DO PEDIDO E, QUANDO A MOEDA ORIGINAL FOR
002800*  DIFERENTE DE AUD, CONVERTE TODOS OS VALORES DO CABECALHO E DE
002900*  CADA ITEM PARA AUD, USANDO A TAXA DE CAMBIO INFORMADA.  O
003000*  GRAND-TOTAL DO PEDIDO NAO E GUARDADO NO CABECALHO (NAO FAZ
003100*  PARTE DO LEIAUTE DE ENTRADA) - QUEM PRECISAR DELE DEVE
003200*  RECALCULA-LO A PARTIR DOS COMPONENTES JA CONVERTIDOS, NUNCA
003300*  MULTIPLICANDO UM TOTAL ANTIGO PELA TAXA (REGRA R1.3, VER
003400*  DY7020 - ROT-SUMA-00).
003500*================================================================*
003600 ENVIRONMENT     DIVISION.
003700 CONFIGURATION   SECTION.
003800 SPECIAL-NAMES.  C01  IS  TOP-OF-FORM.
003900 DATA            DIVISION.
004000 WORKING-STORAGE SECTION.
004100 
004200*        ITENS 77 - CONTADOR DE EXECUCOES E LIMITE DE SEGURANCA DA
004300*        SUBROTINA, FORA DE GRUPO (PADRAO DA CASA).
004400*
004500*        CNT-CNV-EXE = QUANTAS VEZES ESTA SUBROTINA JA FOI CHAMADA
004600*        NESTA EXECUCAO DO LOTE - CONFERENCIA CRUZADA COM O NUMERO DE
004700*        PEDIDOS PROCESSADOS PELO DY7020 CHAMADOR (CHAMADO CS-5108).
004800  77  CNT-CNV-EXE          PIC  9(07)  COMP  VALUE  ZERO.
004900*
005000*        QTI-CNV-MAX = LIMITE MAXIMO DE ITENS QUE A TAB-ITM-CNV (LINKAGE,
005100*        OCCURS 300) COMPORTA - PROTEGE O PERFORM VARYING DE ROT-CNVT-20
005200*        CASO O CHAMADOR PASSE UM QTI-CNV MAIOR DO QUE A TABELA SUPORTA.
005300  77  QTI-CNV-MAX          PIC  9(03)  COMP  VALUE  300.
005400 01  AUXLIARES-CNV.
005500     03  QTI-VAL          PIC  9(03)  COMP.
005600*        QTI-VAL = COPIA DE TRABALHO DO NUMERO DE ITENS
005700     03  SW-CNV           PIC  X(01)  VALUE  "N".
005800         88  CNV-NECESSARIA         VALUE  "S".
005900         88  CNV-DISPENSADA         VALUE  "N".
006000     03  FILLER           PIC  X(02).
006100 
006200 01  RED-AUX-CNV  REDEFINES  AUXLIARES-CNV.
006300     03  BYT-AUX-CNV      PIC  X(01)  OCCURS  6  TIMES.
006400 
006500 01  CONTADOR-CNV.
006600     03  QTI-CNV-DUP      PIC  9(03)  COMP.
006700*        COPIA LOCAL DE QTI-CNV, USADA SO PARA O DUMP DE
006800*        DIAGNOSTICO ABAIXO (RED-CNT-CNV) - NAO ALTERA O
006900*        PARAMETRO RECEBIDO PELO PROGRAMA.
007000     03  FILLER           PIC  X(01).
007100 
007200 01  RED-CNT-CNV  REDEFINES  CONTADOR-CNV.
007300     03  BYT-CNT-CNV      PIC  X(01)  OCCURS  4  TIMES.
007400 
007500 LINKAGE         SECTION.
007600 
007700 COPY  CADORD.CPY.
007800 
007900*        TAB-ITM-CNV REPETE O LEIAUTE DE CADITM.CPY LINHA A LINHA
008000*        (SEM OS NIVEIS 88 E REDEFINES, DESNECESSARIOS AQUI) PARA
008100*        RECEBER, POR REFERENCIA, A TABELA DE ITENS MONTADA POR
008200*        DY7020 ANTES DA CHAMADA.
008300 01  TAB-ITM-CNV.
008400     03  ITM-CNV          OCCURS  300  TIMES
008500                           INDEXED BY IDX-CNV.
008600         05  CHV-ITM      PIC  X(08).
008700         05  DES-ITM      PIC  X(45).
008800         05  CND-ITM      PIC  X(04).
008900         05  PEC-ITM      PIC  X(10).
009000         05  QTD-ITM      PIC  9(05).
009100         05  PUN-ITM      PIC  S9(05)V9(04).
009200         05  TOT-ITM      PIC  S9(07)V9(04).
009300         05  PES-ITM      PIC  X(08).
009400         05  FILLER       PIC  X(03).
009500 
009600 01  QTI-CNV              PIC  9(03)  COMP.
009700 
009800 PROCEDURE       DIVISION  USING  REG-ORD  TAB-ITM-CNV  QTI-CNV.
009900 
010000 ROT-CNVT-00.
010100*        PONTO DE ENTRADA - DECIDE SE HA CONVERSAO A FAZER (R1.1) E,
010200*        EM CASO POSITIVO, DISPARA A FAIXA ROT-CNVT-10 THRU ROT-CNVT-20
010300*        (OS DOIS PARAGRAFOS SAO FISICAMENTE ADJACENTES NO FONTE, SEM
010400*        NENHUM PARAGRAFO DE LACO ENTRE ELES - PODEM SER TRATADOS COMO
010500*        UMA UNICA FAIXA PERFORM ... THRU ..., PADRAO DA CASA).
010600     MOVE     "N"       TO  SW-CNV
010700     IF  CCY-ORD-AUD                  GO       ROT-CNVT-90.
010800     IF  TXC-ORD   NOT  >   ZEROS      GO       ROT-CNVT-90.
010900*        V1 - TAXA DE CAMBIO INVALIDA (<= 0): PEDIDO PASSA
011000*        SEM CONVERSAO, COMO SE FOSSE AUD (REGRA R1.1).
011100     MOVE     "S"       TO  SW-CNV
011200*        CNT-CNV-EXE (77) SO CONTA AS CHAMADAS QUE REALMENTE CONVERTEM
011300*        - SERVE DE CONFERENCIA CRUZADA NUM DUMP DE PRODUCAO.
011400    ADD      1         TO  CNT-CNV-EXE
011500     MOVE     QTI-CNV   TO  QTI-VAL
011600     MOVE     QTI-CNV   TO  QTI-CNV-DUP.
011700*        QTI-CNV-MAX (77) - TRAVA DE SEGURANCA CONTRA UM CHAMADOR QUE
011800*        PASSE MAIS ITENS DO QUE A TAB-ITM-CNV (OCCURS 300) SUPORTA -
011900*        SEM ISSO O PERFORM VARYING DE ROT-CNVT-20 ESTOURARIA O INDICE.
012000    IF  QTI-VAL  >  QTI-CNV-MAX
012100        MOVE     QTI-CNV-MAX      TO  QTI-VAL
012200    END-IF.
012300    PERFORM  ROT-CNVT-10  THRU  ROT-CNVT-20.
012400    GO       ROT-CNVT-90.
012500 
012600 ROT-CNVT-10.
012700*        R1.2 - CONVERTE OS TOTAIS DO CABECALHO. OS CAMPOS
012800*        JA SAO S9(07)V99 - O ARREDONDAMENTO DE SAIDA (4 CASAS
012900*        NOS PRECOS, 2 NOS TOTAIS) FICA A CARGO DE QUEM IMPRIME.
013000     COMPUTE  SUB-ORD  ROUNDED  =  SUB-ORD  *  TXC-ORD
013100     COMPUTE  FRE-ORD  ROUNDED  =  FRE-ORD  *  TXC-ORD
013200     COMPUTE  SEG-ORD  ROUNDED  =  SEG-ORD  *  TXC-ORD
013300     COMPUTE  AD1-ORD  ROUNDED  =  AD1-ORD  *  TXC-ORD
013400     COMPUTE  AD2-ORD  ROUNDED  =  AD2-ORD  *  TXC-ORD
013500     COMPUTE  CRD-ORD  ROUNDED  =  CRD-ORD  *  TXC-ORD.
013600 
013700 ROT-CNVT-20.
013800*        FIM DA FAIXA THRU - SE NAO HOUVER ITENS, SAI DIRETO (O GO TO
013900*        AQUI ENCERRA A SUBROTINA MESMO DENTRO DO PERFORM ... THRU, O
014000*        QUE E' VALIDO EM COBOL); SENAO, RATEIA ITEM A ITEM E CAI PARA
014100*        FORA DA FAIXA (RETORNANDO PARA O PERFORM EM ROT-CNVT-00).
014200     IF  QTI-VAL  <   1               GO       ROT-CNVT-90.
014300     PERFORM  ROT-CNVT-30  VARYING  IDX-CNV  FROM  1  BY  1
014400              UNTIL     IDX-CNV  >  QTI-VAL.
014500 
014600 ROT-CNVT-30.
014700*        SO' INVOCADO PELO PERFORM ... VARYING ACIMA - NUNCA DIRETO.
014800     COMPUTE  PUN-ITM  (IDX-CNV)  ROUNDED  =
014900              PUN-ITM  (IDX-CNV)  *  TXC-ORD
015000     COMPUTE  TOT-ITM  (IDX-CNV)  ROUNDED  =
015100              TOT-ITM  (IDX-CNV)  *  TXC-ORD.
015200 
015300 ROT-CNVT-90.
015400     GOBACK.
