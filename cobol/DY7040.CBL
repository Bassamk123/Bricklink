000100*================================================================*
000200*  DY7040  --  CALCULO RAPIDO DE CUSTO DE UM ITEM AVULSO         *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     DY7040.
000600 AUTHOR.         R.ALVES.
000700 INSTALLATION.   DYNAMIC SISTEMAS - MODULO 70 CUSTOS.
000800 DATE-WRITTEN.   14-01-2019.
000900 DATE-COMPILED.  14-01-2019.
001000 SECURITY.       CONFIDENCIAL - USO INTERNO.
001100*----------------------------------------------------------------*
001200*  HISTORICO DE ALTERACOES                                       *
001300*  14/01/2019  R.ALVES   PROGRAMA ORIGINAL - CALCULADORA AVULSA
001400*                        DE CUSTO POR ITEM (SEM PEDIDO COMPLETO)
001500*  09/11/1998  V.ROCHA   REVISAO GERAL P/ VIRADA DO ANO 2000
001600*  03/06/2019  R.ALVES   +DEFAULT DE TAXA 10.85% QUANDO INFORMADA
001700*                        INVALIDA (ANTES O REGISTRO ERA REJEITADO)
001800*  07/07/2021  R.ALVES   CHAMADO CS-4471 - ARREDONDAMENTO ROUNDED
001900*                        EM TODAS AS CONTAS, CONFORME PADRAO DOS
002000*                        DEMAIS PROGRAMAS DO MODULO 70
002100*  10/08/2026  J.PRADO   CHAMADO CS-5119 - LEITURA PASSA A USAR
002200*                        FAIXA PERFORM...THRU (ROT-LERC-00 THRU
002300*                        ROT-LERC-90) - +CONTADOR/CONSTANTE 77,
002400*                        TXA-DFLT SUBSTITUI O LITERAL .1085
002500*----------------------------------------------------------------*
002600*  UTILITARIO DE BANCADA: LE UM ARQUIVO DE PEDIDOS DE CALCULO
002700*  AVULSO (TAXA DE CUSTO ADICIONAL, QUANTIDADE E PRECO UNITARIO
002800*  DE UM UNICO ITEM, SEM VINCULO A UM PEDIDO COMPLETO) E GRAVA,
002900*  PARA CADA LINHA LIDA, O CUSTO ADICIONAL POR UNIDADE, O CUSTO
003000*  UNITARIO REAL E O CUSTO TOTAL REAL DO ITEM.  USADO PELO BALCAO
003100*  DE ATENDIMENTO PARA CONFERIR UM ITEM ISOLADO SEM PRECISAR
003200*  RODAR O LOTE COMPLETO (DY7020/DY7030).
003300*================================================================*
003400 ENVIRONMENT     DIVISION.
003500 CONFIGURATION   SECTION.
003600 SPECIAL-NAMES.  C01  IS  TOP-OF-FORM.
003700 INPUT-OUTPUT    SECTION.
003800 FILE-CONTROL.
003900     SELECT  CALCIN-FILE  ASSIGN  TO  DISK
004000             ORGANIZATION  IS  LINE  SEQUENTIAL
004100             FILE  STATUS  IS  FST-CIN.
004200     SELECT  CALCOUT-FILE  ASSIGN  TO  DISK
004300             ORGANIZATION  IS  LINE  SEQUENTIAL
004400             FILE  STATUS  IS  FST-COT.
004500 
004600 DATA            DIVISION.
004700 FILE            SECTION.
004800 
004900*        LINHA DE ENTRADA - TAXA (4 CASAS), QUANTIDADE E PRECO
005000*        UNITARIO DO ITEM AVULSO, EM COLUNAS FIXAS (PADRAO CASA).
005100 FD  CALCIN-FILE
005200     LABEL RECORDS ARE STANDARD.
005300 01  REG-CIN.
005400     03  TXA-CIN              PIC  9(01)V9(04).
005500     03  QTD-CIN              PIC  9(05).
005600     03  PUN-CIN              PIC  S9(05)V9(04).
005700     03  FILLER               PIC  X(10).
005800 
005900*        LINHA DE SAIDA - RESULTADO DO CALCULO, PADRAO CSV DA CASA.
006000 FD  CALCOUT-FILE
006100     LABEL RECORDS ARE STANDARD.
006200*        IMG-COT TEM QUE COMPORTAR O GRUPO DET-COT-74 INTEIRO
006300*        (104 BYTES, VER RED-DET-COT-74 EM WORKING-STORAGE) - NAO
006400*        TRUNCAR, SENAO A ULTIMA RUBRICA (TTC-DET) SAI CORTADA.
006500 01  REG-COT.
006600     03  IMG-COT              PIC  X(104).
006700 
006800 WORKING-STORAGE SECTION.
006900*        ITENS 77 - CONTADOR DE EXECUCOES E CONSTANTE DE DEFAULT
007000*        DA SUBROTINA DE CALCULO, FORA DE GRUPO (PADRAO DA CASA -
007100*        MESMA CONVENCAO USADA EM DY7020/DY7010/DY7030).
007200*
007300*        CNT-CALC-EXE = QUANTAS LINHAS AVULSAS FORAM CALCULADAS
007400*        NESTA EXECUCAO - CONFERENCIA CRUZADA COM CNT-GRV-74.
007500  77  CNT-CALC-EXE         PIC  9(07)  COMP  VALUE  ZERO.
007600*
007700*        TXA-DFLT = TAXA PADRAO DA CASA (10.85%) APLICADA QUANDO
007800*        A LINHA DE ENTRADA NAO TRAZ TAXA VALIDA (R6.1) - ERA UM
007900*        LITERAL SOLTO NA CONTA, AGORA NOMEADO PARA FACILITAR UMA
008000*        EVENTUAL MUDANCA DE TAXA SEM PROCURAR NO MEIO DO CODIGO.
008100  77  TXA-DFLT             PIC  9(01)V9(04)  VALUE  .1085.
008200 
008300 01  AREA-STATUS-74.
008400     03  FST-CIN              PIC  X(02).
008500         88  FST-CIN-EOF          VALUE  "10".
008600     03  FST-COT              PIC  X(02).
008700 
008800 01  SWITCHES-74.
008900     03  SW-FIM-CIN           PIC  X(01)  VALUE  "N".
009000         88  FIM-DE-CALCULOS      VALUE  "S".
009100 
009200 01  RED-SWITCH-74  REDEFINES  SWITCHES-74.
009300     03  BYT-SWITCH-74        PIC  X(01)  OCCURS  1  TIMES.
009400 
009500 01  CONTADORES-74.
009600     03  CNT-LID-74           PIC  9(07)  COMP  VALUE  ZERO.
009700     03  CNT-GRV-74           PIC  9(07)  COMP  VALUE  ZERO.
009800 
009900*        VALORES DE TRABALHO DO ITEM AVULSO CORRENTE (R6.1/R6.2).
010000 01  ITEM-CALC-74.
010100     03  TXA-CLC              PIC  9(01)V9(04).
010200*            TXA-CLC = OVERHEAD-RATE (JA COM O DEFAULT R6.1 APLICADO)
010300     03  QTD-CLC              PIC  9(05).
010400     03  PUN-CLC              PIC  S9(05)V9(04).
010500     03  TOT-CLC              PIC  S9(07)V99.
010600*            TOT-CLC = ITEM-TOTAL (R6 - QTY * UNIT-PRICE)
010700     03  OVH-CLC              PIC  S9(07)V9(04).
010800*            OVH-CLC = ITEM-OVERHEAD (ITEM-TOTAL * RATE)
010900     03  POV-CLC              PIC  S9(05)V9(04).
011000*            POV-CLC = OVERHEAD-PER-UNIT (ITEM-OVERHEAD / QTY)
011100     03  TRU-CLC              PIC  S9(05)V9(04).
011200*            TRU-CLC = TRUE-UNIT-COST (UNIT-PRICE + OVERHEAD-PER-UNIT)
011300     03  TTC-CLC              PIC  S9(07)V99.
011400*            TTC-CLC = TOTAL-TRUE-COST (QTY * TRUE-UNIT-COST)
011500 
011600 01  RED-CALC-74  REDEFINES  ITEM-CALC-74.
011700     03  BYT-CALC-74          PIC  X(01)  OCCURS  35  TIMES.
011800 
011900*        LINHA DE RESULTADO IMPRESSA/GRAVADA (CAMPOS EDITADOS).
012000 01  DET-COT-74.
012100     03  TXA-DET              PIC  ZZ9.99.
012200     03  FILLER               PIC  X(01)  VALUE  ",".
012300     03  QTD-DET              PIC  ZZZZ9.
012400     03  FILLER               PIC  X(01)  VALUE  ",".
012500     03  PUN-DET              PIC  -(5)9.9999.
012600     03  FILLER               PIC  X(01)  VALUE  ",".
012700     03  TOT-DET              PIC  -(7)9.99.
012800     03  FILLER               PIC  X(01)  VALUE  ",".
012900     03  OVH-DET              PIC  -(5)9.9999.
013000     03  FILLER               PIC  X(01)  VALUE  ",".
013100     03  POV-DET              PIC  -(5)9.9999.
013200     03  FILLER               PIC  X(01)  VALUE  ",".
013300     03  TRU-DET              PIC  -(5)9.9999.
013400     03  FILLER               PIC  X(01)  VALUE  ",".
013500     03  TTC-DET              PIC  -(7)9.99.
013600     03  FILLER               PIC  X(20).
013700 
013800 01  RED-DET-COT-74  REDEFINES  DET-COT-74.
013900*        VISAO EM BYTES PARA CONFERENCIA DE POSICAO NA TELA (PADRAO)
014000*        CHAMADO CS-5119 - ERAM 96, GRUPO DET-COT-74 SOMA 104
014100*        (TXA+QTD+PUN+TOT+OVH+POV+TRU+TTC+VIRGULAS+FILLER FINAL).
014200     03  BYT-DET-COT-74       PIC  X(01)  OCCURS  104  TIMES.
014300 
014400 PROCEDURE       DIVISION.
014500 
014600 ROT-ABRE-00.
014700*        ABRE OS DOIS ARQUIVOS, LE A PRIMEIRA LINHA AVULSA (READ-
014800*        AHEAD) E RODA UMA LINHA POR CICLO ATE O FIM DO ARQUIVO.
014900     OPEN     INPUT     CALCIN-FILE
015000     OPEN     OUTPUT    CALCOUT-FILE
015100*        ROT-LERC-00/ROT-LERC-90 SAO PARAGRAFOS FISICAMENTE
015200*        ADJACENTES NO FONTE (ROT-LERC-90 E' O EXIT IMEDIATAMENTE
015300*        SEGUINTE) - TRATADOS COMO UMA UNICA FAIXA PERFORM ... THRU
015400*        ..., PADRAO DA CASA (MESMO CRITERIO DE DY7020/DY7010/
015500*        DY7030 - CHAMADO CS-5119).
015600     PERFORM  ROT-LERC-00  THRU  ROT-LERC-90.
015700     PERFORM  ROT-CALC-00  UNTIL  FIM-DE-CALCULOS.
015800     CLOSE    CALCIN-FILE  CALCOUT-FILE
015900     STOP     RUN.
016000 
016100 ROT-LERC-00.
016200*        LE UMA LINHA DE CALCIN-FILE. NO FIM DO ARQUIVO, ARMA O
016300*        SWITCH E CAI DIRETO PARA ROT-LERC-90 (PROXIMO PARAGRAFO
016400*        NO FONTE - SEM GO TO SERIA A MESMA COISA).
016500     READ  CALCIN-FILE
016600         AT  END  MOVE  "S"  TO  SW-FIM-CIN
016700                  GO   TO   ROT-LERC-90.
016800     ADD      1         TO  CNT-LID-74.
016900 
017000 ROT-LERC-90.
017100*        FIM DA FAIXA THRU - SO' EXISTE PARA DAR NOME AO FINAL DA
017200*        FAIXA PERFORM ... THRU DE ROT-ABRE-00; NAO FAZ NADA ALEM
017300*        DE DEVOLVER O CONTROLE.
017400     EXIT.
017500 
017600 ROT-CALC-00.
017700*        R6.1 - TAXA INFORMADA INVALIDA (<= 0 OU EM BRANCO, VINDA
017800*        COMO ZEROS PELO FD) RECEBE O DEFAULT DA CASA (10.85%),
017900*        GUARDADO NA CONSTANTE TXA-DFLT (77) - ANTES ERA UM
018000*        LITERAL SOLTO NO MEIO DA CONTA (CHAMADO CS-5119).
018100     IF  TXA-CIN  NOT  >  ZEROS
018200         MOVE     TXA-DFLT  TO  TXA-CLC
018300     ELSE
018400         MOVE     TXA-CIN   TO  TXA-CLC.
018500     MOVE     QTD-CIN       TO  QTD-CLC
018600     MOVE     PUN-CIN       TO  PUN-CLC.
018700*        CNT-CALC-EXE (77) CONTA TODA LINHA AVULSA EFETIVAMENTE
018800*        CALCULADA - CONFERENCIA CRUZADA COM CNT-GRV-74 NO DUMP.
018900    ADD      1         TO  CNT-CALC-EXE.
019000 
019100     COMPUTE  TOT-CLC  ROUNDED  =  QTD-CLC  *  PUN-CLC
019200     COMPUTE  OVH-CLC  ROUNDED  =  TOT-CLC  *  TXA-CLC.
019300 
019400*        V3 - QUANTIDADE TEM QUE SER >= 1 PARA A DIVISAO POR UNIDADE.
019500     IF  QTD-CLC  <  1
019600         MOVE     ZERO      TO  POV-CLC
019700     ELSE
019800         COMPUTE  POV-CLC  ROUNDED  =  OVH-CLC  /  QTD-CLC.
019900 
020000     COMPUTE  TRU-CLC  ROUNDED  =  PUN-CLC  +  POV-CLC
020100     COMPUTE  TTC-CLC  ROUNDED  =  QTD-CLC  *  TRU-CLC.
020200 
020300     PERFORM  ROT-GRAV-00
020400     PERFORM  ROT-LERC-00  THRU  ROT-LERC-90.
020500 
020600 ROT-GRAV-00.
020700*        MONTA A LINHA CSV DE SAIDA (DET-COT-74, CAMPOS JA
020800*        EDITADOS) E GRAVA EM CALCOUT-FILE - UMA LINHA POR LINHA
020900*        AVULSA LIDA (NAO HA VALIDACAO QUE DESCARTE UMA LINHA
021000*        AQUI, DIFERENTE DO R5.5 DO DY7030).
021100     MOVE     SPACES    TO  DET-COT-74
021200     MOVE     TXA-CLC   TO  TXA-DET
021300     MOVE     QTD-CLC   TO  QTD-DET
021400     MOVE     PUN-CLC   TO  PUN-DET
021500     MOVE     TOT-CLC   TO  TOT-DET
021600     MOVE     OVH-CLC   TO  OVH-DET
021700     MOVE     POV-CLC   TO  POV-DET
021800     MOVE     TRU-CLC   TO  TRU-DET
021900     MOVE     TTC-CLC   TO  TTC-DET
022000     MOVE     DET-COT-74          TO  IMG-COT
022100     WRITE    REG-COT
022200     ADD      1         TO  CNT-GRV-74.
