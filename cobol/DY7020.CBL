000100*================================================================*
000200*  DY7020  --  ANALISE DE CUSTO REAL POR PEDIDO (BRICKLINK)      *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     DY7020.
000600 AUTHOR.         M.SILVA.
000700 INSTALLATION.   DYNAMIC SISTEMAS - MODULO 70 CUSTOS.
000800 DATE-WRITTEN.   05-03-2015.
000900 DATE-COMPILED.  05-03-2015.
001000 SECURITY.       CONFIDENCIAL - USO INTERNO.
001100*----------------------------------------------------------------*
001200*  HISTORICO DE ALTERACOES                                       *
001300*  05/03/2015  M.SILVA   PROGRAMA ORIGINAL - LEITURA ORDMST/ORDITM
001400*                        E RATEIO DE CUSTO ADICIONAL POR PEDIDO
001500*  22/06/2015  M.SILVA   +CHAMADA DY7010 PARA PEDIDO IMPORTADO
001600*  09/11/1998  V.ROCHA   REVISAO GERAL P/ VIRADA DO ANO 2000
001700*  03/02/2016  M.SILVA   RELATORIO IMPRESSO (ROT-RPTH/RPTD/RPTF)
001800*  17/09/2017  R.ALVES   BLOCO SUMMARY NO ARQUIVO DE ANALISE
001900*                        (ROT-SUMA-nn) CONFORME PADRAO DO LOTE
002000*  25/08/2017  M.SILVA   PUN-ATB/TOT-ATB PASSAM A 4 CASAS DECIMAIS
002100*                        (ACOMPANHA CADITM.CPY)
002200*  14/01/2019  R.ALVES   CHAMADO CS-3390 - GRAND-TOTAL RECALCULADO
002300*                        EM ROT-SUMA-00 A PARTIR DOS COMPONENTES
002400*                        JA CONVERTIDOS (NAO GRAVADO NO CABECALHO)
002500*  30/01/2020  R.ALVES   +LINHAS DE VALOR ORIGINAL (RETROCONVERSAO)
002600*                        NO BLOCO SUMMARY PARA PEDIDO IMPORTADO
002700*  07/07/2021  R.ALVES   CHAMADO CS-4471 - ARREDONDAMENTO ROUNDED
002800*                        NAS DIVISOES POR UNIDADE (ROT-DIST-10)
002900*  22/02/2022  R.ALVES   CHAMADO CS-5108 - QUEBRA DE PAGINA POR
003000*                        PEDIDO (SPECIAL-NAMES C01 TOP-OF-FORM)
003100*  10/08/2026  J.PRADO   CHAMADO CS-5119 - CORRIGE STRING DA LINHA
003200*                        "TOTAL ADDITIONAL COSTS" (TXA-OVH/PCT-OVH
003300*                        NAO PODEM SER CONCATENADOS SEM PASSAR POR
003400*                        CAMPO EDITADO) - +CONTADOR/LIMITE 77 E
003500*                        FAIXA PERFORM...THRU EM ROT-CALC-00
003600*----------------------------------------------------------------*
003700*  PROGRAMA PRINCIPAL DO MODULO 70.  PARA CADA PEDIDO DO ARQUIVO
003800*  ORDMST-FILE (COM SUAS LINHAS DE ITEM EM ORDITM-FILE):
003900*    - CONVERTE PARA AUD VIA DY7010 QUANDO NECESSARIO (U1)
004000*    - APURA O CUSTO ADICIONAL TOTAL E A TAXA DE RATEIO (U2)
004100*    - RATEIA O CUSTO ADICIONAL POR ITEM, PROPORCIONAL AO VALOR
004200*      DA LINHA, E CALCULA O CUSTO UNITARIO REAL (U3)
004300*    - GRAVA O ARQUIVO DE ANALISE POR PEDIDO (ANALYSIS-OUT) COM
004400*      AS LINHAS DE DETALHE E O BLOCO SUMMARY (U4)
004500*    - IMPRIME O RELATORIO DE CUSTO REAL POR PEDIDO (SUMMARY-OUT)
004600*================================================================*
004700 ENVIRONMENT     DIVISION.
004800 CONFIGURATION   SECTION.
004900 SPECIAL-NAMES.  C01  IS  TOP-OF-FORM.
005000 INPUT-OUTPUT    SECTION.
005100 FILE-CONTROL.
005200     SELECT  ORDMST-FILE  ASSIGN  TO  DISK
005300             ORGANIZATION  IS  LINE  SEQUENTIAL
005400             FILE  STATUS  IS  FST-ORD.
005500     SELECT  ORDITM-FILE  ASSIGN  TO  DISK
005600             ORGANIZATION  IS  LINE  SEQUENTIAL
005700             FILE  STATUS  IS  FST-ITM.
005800     SELECT  ANLOUT-FILE  ASSIGN  TO  DISK
005900             ORGANIZATION  IS  LINE  SEQUENTIAL
006000             FILE  STATUS  IS  FST-ANL.
006100     SELECT  RPTOUT-FILE  ASSIGN  TO  DISK
006200             ORGANIZATION  IS  LINE  SEQUENTIAL
006300             FILE  STATUS  IS  FST-RPT.
006400 
006500 DATA            DIVISION.
006600 FILE            SECTION.
006700 
006800 FD  ORDMST-FILE
006900*        F1 - ARQUIVO DE CABECALHOS DE PEDIDO (UM POR PEDIDO).
007000     LABEL RECORDS ARE STANDARD.
007100 COPY  CADORD.CPY.
007200 
007300 FD  ORDITM-FILE
007400*        F1 - ARQUIVO DE LINHAS DE ITEM (VARIAS POR PEDIDO).
007500     LABEL RECORDS ARE STANDARD.
007600 COPY  CADITM.CPY.
007700 
007800 FD  ANLOUT-FILE
007900*        F2 - ARQUIVO DE ANALISE (DETALHE + BLOCO SUMMARY).
008000     LABEL RECORDS ARE STANDARD.
008100 COPY  CADANL.CPY.
008200 
008300 FD  RPTOUT-FILE
008400*        F3 - RELATORIO IMPRESSO, UMA PAGINA POR PEDIDO.
008500     LABEL RECORDS ARE STANDARD.
008600 COPY  CADRPT.CPY.
008700 
008800 WORKING-STORAGE SECTION.
008900 
009000*        ITENS 77 - CONTADORES/LIMITES/CAMPOS EDITADOS DE USO
009100*        AVULSO, FORA DE GRUPO (PADRAO DA CASA P/ ESTE TIPO DE
009200*        DADO - VER TAMBEM AS TELAS DO MODULO 10).
009300*
009400*        CNT-CALC-EXE = CONTADOR DE PEDIDOS EFETIVAMENTE PROCESSADOS
009500*        NESTA EXECUCAO DO PROGRAMA - USADO PARA CONFERENCIA CRUZADA
009600*        COM O TOTAL DE REGISTROS LIDOS DE ORDMST-FILE, EM CASO DE
009700*        DUVIDA NUMA CONTAGEM DE LOTE (CHAMADO CS-5108).
009800 77  CNT-CALC-EXE         PIC  9(07)  COMP  VALUE  ZERO.
009900*
010000*        QTI-ITM-MAX = LIMITE MAXIMO DE LINHAS DE ITEM QUE CABEM
010100*        NAS TABELAS EM MEMORIA (TABELA-ITENS-70/TABELA-CALC-70,
010200*        AMBAS OCCURS 300).  SE O PEDIDO TROUXER MAIS LINHAS DO
010300*        QUE ISTO, O EXCEDENTE E' DESCARTADO EM ROT-LEOR-00 PARA
010400*        NAO ESTOURAR O SUBSCRITO (V4 - NOVO NESTA REVISAO).
010500 77  QTI-ITM-MAX          PIC  9(03)  COMP  VALUE  300.
010600*
010700*        TXA-EDT/PCT-EDT = COPIAS EDITADAS DE TXA-OVH/PCT-OVH,
010800*        USADAS SO PARA MONTAR O TEXTO "RATE X / Y%" DA LINHA
010900*        "TOTAL ADDITIONAL COSTS" DO RELATORIO (ROT-RPTH-00).  UM
011000*        CAMPO NUMERICO SEM EDICAO NAO PODE SER USADO DIRETO NUM
011100*        STRING - NAO HA POSICAO PARA A VIRGULA DECIMAL E O ULTIMO
011200*        BYTE FICA COM O SINAL SOBREPUNCIONADO (CHAMADO CS-5119).
011300 77  TXA-EDT              PIC  9.9999.
011400 77  PCT-EDT              PIC  ZZ9.99.
011500 01  AREA-STATUS-70.
011600     03  FST-ORD              PIC  X(02).
011700*        FST-ORD = FILE STATUS DA LEITURA DE ORDMST-FILE
011800         88  FST-ORD-OK           VALUE  "00".
011900         88  FST-ORD-EOF          VALUE  "10".
012000     03  FST-ITM              PIC  X(02).
012100*        FST-ITM = FILE STATUS DA LEITURA DE ORDITM-FILE
012200         88  FST-ITM-OK           VALUE  "00".
012300         88  FST-ITM-EOF          VALUE  "10".
012400     03  FST-ANL              PIC  X(02).
012500*        FST-ANL = FILE STATUS DA GRAVACAO DE ANLOUT-FILE
012600     03  FST-RPT              PIC  X(02).
012700*        FST-RPT = FILE STATUS DA GRAVACAO DE RPTOUT-FILE
012800 
012900 01  SWITCHES-70.
013000     03  SW-FIM-ORD           PIC  X(01)  VALUE  "N".
013100*        SW-FIM-ORD = LIGA QUANDO ORDMST-FILE CHEGA NO FIM
013200         88  FIM-DE-ORDENS        VALUE  "S".
013300     03  SW-ORD-EST           PIC  X(01)  VALUE  "N".
013400*        SW-ORD-EST = "S" QUANDO O PEDIDO NAO VEIO EM AUD
013500         88  ORDEM-ESTRANGEIRA    VALUE  "S".
013600         88  ORDEM-NACIONAL       VALUE  "N".
013700 
013800 01  RED-SWITCH-70  REDEFINES  SWITCHES-70.
013900     03  BYT-SWITCH-70        PIC  X(01)  OCCURS  2  TIMES.
014000 
014100 01  CONTADORES-70.
014200     03  QTI-ITM-LID          PIC  9(03)  COMP.
014300*        QTI-ITM-LID = QTDE DE LINHAS DE ITEM LIDAS P/ O PEDIDO
014400     03  IDX-ATB              PIC  9(03)  COMP.
014500     03  CNT-DET-70           PIC  9(07)  COMP.
014600*        CNT-DET-70 = CONTADOR GERAL DE LINHAS DE DETALHE GRAVADAS
014700 
014800 01  ACUMULADORES-70.
014900     03  ACM-OVH              PIC  S9(07)V9(04).
015000*        ACM-OVH = CUSTO ADICIONAL TOTAL DO PEDIDO (R2.1)
015100     03  TXA-OVH              PIC  S9(03)V9(06).
015200*        TXA-OVH = TAXA DE RATEIO, FRACAO (R2.2)
015300     03  PCT-OVH              PIC  S9(03)V99.
015400*        PCT-OVH = TAXA DE RATEIO EM PERCENTUAL, P/ IMPRESSAO
015500     03  ACM-DST              PIC  S9(07)V9(06).
015600*        ACM-DST = TOTAL JA RATEADO NOS ITENS (R3.4)
015700     03  DIF-REC              PIC  S9(07)V9(04).
015800*        DIF-REC = DIFERENCA DE RECONCILIACAO, ABS(ACM-OVH-ACM-DST)
015900     03  ACM-UNI              PIC  9(07)  COMP.
016000*        ACM-UNI = TOTAL DE UNIDADES DO PEDIDO (TOTAL-UNITS)
016100     03  GRT-CAL              PIC  S9(07)V99.
016200*        GRT-CAL = GRAND-TOTAL RECALCULADO APOS CONVERSAO (R1.3)
016300     03  RTX-CAL              PIC  S9(07)V99.
016400*        RTX-CAL = VALOR DE UMA LINHA DO SUMMARY, RETROCONVERTIDO
016500 
016600 01  RED-ACUM-70  REDEFINES  ACUMULADORES-70.
016700     03  BYT-ACUM-70          PIC  X(01)  OCCURS  40  TIMES.
016800 
016900*        TABELA-ITENS-70 REPETE, CAMPO A CAMPO, O LEIAUTE DE
017000*        CADITM.CPY (SEM 88/REDEFINES) PARA SER PASSADA POR
017100*        REFERENCIA A DY7010, QUE A CONVERTE PARA AUD QUANDO
017200*        NECESSARIO.  A TABELA-CALC-70 ABAIXO E' PARALELA, MESMO
017300*        INDICE, E GUARDA OS VALORES CALCULADOS PELO RATEIO -
017400*        MANTIDA SEPARADA PARA NAO ALTERAR O TAMANHO DA LINHA
017500*        QUE DY7010 ENXERGA POR OCORRENCIA.
017600 01  TABELA-ITENS-70.
017700     03  ITM-ATB              OCCURS  300  TIMES
017800                               INDEXED BY  IDX-ATB1.
017900         05  CHV-ATB          PIC  X(08).
018000         05  DES-ATB          PIC  X(45).
018100         05  CND-ATB          PIC  X(04).
018200         05  PEC-ATB          PIC  X(10).
018300         05  QTD-ATB          PIC  9(05).
018400         05  PUN-ATB          PIC  S9(05)V9(04).
018500         05  TOT-ATB          PIC  S9(07)V9(04).
018600         05  PES-ATB          PIC  X(08).
018700         05  FILLER           PIC  X(03).
018800 
018900 01  TABELA-CALC-70.
019000     03  CLC-ATB              OCCURS  300  TIMES
019100                               INDEXED BY  IDX-ATB2.
019200         05  ALC-CLC          PIC  S9(07)V9(06).
019300*            ALC-CLC = CUSTO ADICIONAL ALOCADO A ESTA LINHA (R3.1)
019400         05  POV-CLC          PIC  S9(05)V9(04).
019500*            POV-CLC = CUSTO ADICIONAL POR UNIDADE (R3.2)
019600         05  TRU-CLC          PIC  S9(05)V9(04).
019700*            TRU-CLC = CUSTO UNITARIO REAL (R3.3)
019800         05  ORG-CLC          PIC  S9(05)V9(04).
019900*            ORG-CLC = PRECO UNITARIO NA MOEDA ORIGINAL (R4.3)
020000 
020100*        DET-ANL-70 MONTA UMA LINHA DE DETALHE (96 POSICOES) DO
020200*        ARQUIVO DE ANALISE ANTES DE SER MOVIDA PARA IMG-ANL.
020300 01  DET-ANL-70.
020400     03  NOM-DAN              PIC  X(45).
020500     03  FILLER               PIC  X(01)  VALUE  ",".
020600     03  QTD-DAN              PIC  ZZZZ9.
020700     03  FILLER               PIC  X(01)  VALUE  ",".
020800     03  POR-DAN              PIC  -(4)9.9999.
020900     03  FILLER               PIC  X(01)  VALUE  ",".
021000     03  AUD-DAN              PIC  -(4)9.9999.
021100     03  FILLER               PIC  X(01)  VALUE  ",".
021200     03  TRU-DAN              PIC  -(4)9.9999.
021300     03  FILLER               PIC  X(01)  VALUE  ",".
021400     03  PCT-DAN              PIC  ZZ9.99.
021500     03  FILLER               PIC  X(05).
021600 
021700*        SUM-ANL-70 MONTA CADA LINHA DO BLOCO SUMMARY (U4).
021800*        ORG-SUM SO E' PREENCHIDO QUANDO ORDEM-ESTRANGEIRA.
021900 01  SUM-ANL-70.
022000     03  LBL-SUM              PIC  X(30).
022100     03  FILLER               PIC  X(01)  VALUE  ",".
022200     03  AMT-SUM              PIC  -(7)9.99.
022300     03  FILLER               PIC  X(01)  VALUE  ",".
022400     03  ORG-SUM              PIC  -(7)9.99.
022500     03  FILLER               PIC  X(01)  VALUE  ",".
022600     03  QTX-SUM              PIC  ZZZZ9.
022700     03  FILLER               PIC  X(01)  VALUE  ",".
022800     03  PCT-SUM              PIC  ZZ9.9999.
022900     03  FILLER               PIC  X(27).
023000 
023100*        LINHAS DE IMPRESSAO (RELATORIO POR PEDIDO) - 132 COLS
023200 01  CAB-070.
023300     03  LBL-CAB              PIC  X(40).
023400*        LBL-CAB = ROTULO DA LINHA (EX. "SUBTOTAL")
023500     03  FILLER               PIC  X(02).
023600     03  VAL-CAB              PIC  -(7)9.99.
023700*        VAL-CAB = VALOR EM AUD DA RUBRICA DESTA LINHA
023800     03  FILLER               PIC  X(02).
023900     03  TXT-CAB              PIC  X(77).
024000*        TXT-CAB = TEXTO LIVRE (NUMERO DO PEDIDO, MOEDA/TAXA,
024100*        OU A LINHA "RATE X / Y%" MONTADA VIA TXA-EDT/PCT-EDT)
024200 
024300 01  RED-CAB-070  REDEFINES  CAB-070.
024400*        VISAO EM BYTES PARA DUMP DE DIAGNOSTICO (PADRAO DA CASA)
024500     03  BYT-CAB-070          PIC  X(01)  OCCURS  132  TIMES.
024600 
024700 01  DET-070.
024800     03  NOM-070              PIC  X(45).
024900*        NOM-070 = DESCRICAO DO ITEM (CADITM.CPY DES-ITM)
025000     03  FILLER               PIC  X(02).
025100     03  QTD-070              PIC  ZZZZ9.
025200*        QTD-070 = QUANTIDADE DA LINHA
025300     03  FILLER               PIC  X(02).
025400     03  POR-070              PIC  -(4)9.999.
025500*        POR-070 = PARTICIPACAO % DA LINHA NO SUBTOTAL (R3.1)
025600     03  FILLER               PIC  X(02).
025700     03  ADI-070              PIC  -(4)9.9999.
025800*        ADI-070 = CUSTO ADICIONAL POR UNIDADE DESTA LINHA (R3.2)
025900     03  FILLER               PIC  X(02).
026000     03  VUN-070              PIC  -(4)9.9999.
026100*        VUN-070 = CUSTO UNITARIO REAL DESTA LINHA (R3.3)
026200     03  FILLER               PIC  X(45).
026300 
026400 01  TOT-070.
026500     03  LBL-070              PIC  X(40).
026600*        LBL-070 = ROTULO DA LINHA DE RODAPE (RECONCILIACAO)
026700     03  FILLER               PIC  X(02).
026800     03  VAL-070              PIC  -(7)9.99.
026900     03  FILLER               PIC  X(02).
027000     03  VA2-070              PIC  -(7)9.9999.
027100     03  FILLER               PIC  X(64).
027200 
027300 PROCEDURE       DIVISION.
027400 
027500 ROT-ABRE-00.
027600*        ABRE OS DOIS ARQUIVOS DE ENTRADA (CABECALHO + ITENS DO
027700*        PEDIDO, VER F1) E OS DOIS DE SAIDA (SUMMARY E RELATORIO
027800*        IMPRESSO, F2/F3), E ADIANTA A PRIMEIRA LEITURA.
027900     OPEN  INPUT   ORDMST-FILE  ORDITM-FILE
028000     OPEN  OUTPUT  ANLOUT-FILE  RPTOUT-FILE
028100     PERFORM  ROT-LEOR-00.
028200 
028300 ROT-PRIN-00.
028400*        LACO PRINCIPAL DO LOTE - UM PEDIDO POR VOLTA, ATE
028500*        ESGOTAR O ARQUIVO DE CABECALHOS (SW-FIM-ORD).
028600     PERFORM  ROT-CALC-00  UNTIL  FIM-DE-ORDENS.
028700     GO       ROT-FECH-00.
028800 
028900 ROT-CALC-00.
029000*        UM CICLO COMPLETO POR PEDIDO: RATEIO, ARQUIVO, RELATORIO,
029100*        LEITURA DO PROXIMO PEDIDO.
029200*        CNT-CALC-EXE (77) SO CONTA PEDIDOS QUE CHEGAM ATE AQUI -
029300*        SERVE DE CONFERENCIA CRUZADA COM O NUMERO DE REGISTROS
029400*        LIDOS DE ORDMST-FILE, CASO ALGUEM PRECISE BATER A CONTA
029500*        NUM DUMP DE PRODUCAO.
029600 ADD      1         TO  CNT-CALC-EXE
029700     MOVE     "N"       TO  SW-ORD-EST
029800     IF  NOT  CCY-ORD-AUD             MOVE  "S"  TO  SW-ORD-EST.
029900*        U1 - SO CONVERTE QUANDO A MOEDA DO PEDIDO NAO E' AUD; O
030000*        PROPRIO DY7010 DECIDE ISSO OLHANDO CCY-ORD/TXC-ORD (R1.1).
030100     CALL  "DY7010"  USING  REG-ORD  TABELA-ITENS-70  QTI-ITM-LID
030200*        U2 (APURACAO) - U3 (RATEIO) - U4 (GRAVACAO DA ANALISE).
030300     PERFORM  ROT-OVHD-00
030400     PERFORM  ROT-DIST-00
030500     PERFORM  ROT-ESCR-00
030600     PERFORM  ROT-SUMA-00
030700*        CHAMADO CS-5108 - CABECALHO E DETALHE DO RELATORIO IMPRESSO
030800*        SAO PARAGRAFOS FISICAMENTE ADJACENTES NO FONTE (NENHUM
030900*        PARAGRAFO DE LACO ENTRE ELES) - PODEM SER CHAMADOS COMO
031000*        UMA UNICA FAIXA PERFORM ... THRU ..., PADRAO DA CASA PARA
031100*        SEQUENCIAS DE PARAGRAFOS QUE SEMPRE RODAM JUNTAS.
031200     PERFORM  ROT-RPTH-00  THRU  ROT-RPTD-00
031300     PERFORM  ROT-RPTF-00
031400     PERFORM  ROT-LEOR-00.
031500 
031600 ROT-LEOR-00.
031700*        LE UM CABECALHO DE PEDIDO E SUAS LINHAS DE ITEM.
031800     READ  ORDMST-FILE
031900         AT  END  MOVE  "S"  TO  SW-FIM-ORD
032000                  GO   TO   ROT-LEOR-90.
032100     MOVE     ZERO      TO  QTI-ITM-LID
032200     IF  QTI-ORD  <  1                GO       ROT-LEOR-90.
032300*        V4 - TRAVA DE SEGURANCA (NOVA NESTA REVISAO): SE O
032400*        CABECALHO TROUXER MAIS ITENS DO QUE A TABELA-ITENS-70/
032500*        TABELA-CALC-70 COMPORTAM (OCCURS 300, VER QTI-ITM-MAX
032600*        77 EM WORKING-STORAGE), O EXCEDENTE E' DESCARTADO AQUI -
032700*        SEM ISSO O PERFORM VARYING ABAIXO ESTOURARIA O SUBSCRITO.
032800 IF  QTI-ORD  >  QTI-ITM-MAX
032900     MOVE     QTI-ITM-MAX      TO  QTI-ORD
033000 END-IF.
033100     PERFORM  ROT-LEOR-10  VARYING  IDX-ATB  FROM  1  BY  1
033200              UNTIL     IDX-ATB  >  QTI-ORD.
033300     GO       ROT-LEOR-90.
033400 
033500 ROT-LEOR-10.
033600*        SO' INVOCADO PELO PERFORM ... VARYING ACIMA - LE UMA LINHA DE
033700*        ITEM E COPIA PARA A TABELA-ITENS-70, NA POSICAO IDX-ATB, PARA
033800*        SER PASSADA A DY7010 (CONVERSAO) E DEPOIS PARA O RATEIO.
033900     READ  ORDITM-FILE
034000         AT  END  MOVE  "10" TO  FST-ITM
034100                  GO   TO   ROT-LEOR-90.
034200     MOVE     CHV-ITM   TO  CHV-ATB (IDX-ATB)
034300     MOVE     DES-ITM   TO  DES-ATB (IDX-ATB)
034400     MOVE     CND-ITM   TO  CND-ATB (IDX-ATB)
034500     MOVE     PEC-ITM   TO  PEC-ATB (IDX-ATB)
034600     MOVE     QTD-ITM   TO  QTD-ATB (IDX-ATB)
034700     MOVE     PUN-ITM   TO  PUN-ATB (IDX-ATB)
034800     MOVE     TOT-ITM   TO  TOT-ATB (IDX-ATB)
034900     MOVE     PES-ITM   TO  PES-ATB (IDX-ATB)
035000     ADD      1         TO  QTI-ITM-LID.
035100 
035200 ROT-LEOR-90.
035300     EXIT.
035400 
035500 ROT-OVHD-00.
035600*        R2.1/R2.2/V2 - APURA O CUSTO ADICIONAL TOTAL E A TAXA
035700*        DE RATEIO DO PEDIDO, JA COM OS VALORES CONVERTIDOS.
035800*        R2.1 - CUSTO ADICIONAL TOTAL = FRETE + SEGURO + ADICIONAL
035900*        1 + ADICIONAL 2 - CREDITO.  O CREDITO ENTRA NEGATIVO POR
036000*        DEFINICAO (REDUZ O CUSTO ADICIONAL DO PEDIDO).
036100     COMPUTE  ACM-OVH  =
036200              FRE-ORD  +  SEG-ORD  +  AD1-ORD  +  AD2-ORD  -
036300              CRD-ORD
036400*        V2 - SUBTOTAL DO PEDIDO TEM QUE SER MAIOR QUE ZERO PARA
036500*        SERVIR DE BASE DE RATEIO; SENAO A TAXA FICA ZERADA E TODO
036600*        O CUSTO ADICIONAL VAI FICAR SEM RATEAR (RECONCILIACAO EM
036700*        ROT-RPTF-00 ACUSA A DIFERENCA NESSE CASO).
036800     IF  SUB-ORD  >  ZEROS
036900         COMPUTE  TXA-OVH  ROUNDED  =  ACM-OVH  /  SUB-ORD
037000     ELSE
037100         MOVE     ZERO      TO  TXA-OVH.
037200*        R2.2 - MESMA TAXA, SO QUE EM PERCENTUAL (X 100) PARA
037300*        IMPRESSAO NO RELATORIO E GRAVACAO NO SUMMARY.
037400     COMPUTE  PCT-OVH  ROUNDED  =  TXA-OVH  *  100.
037500 
037600 ROT-DIST-00.
037700*        R3.1-R3.5 - RATEIO PROPORCIONAL AO VALOR DA LINHA.
037800     MOVE     ZERO      TO  ACM-DST  ACM-UNI
037900     IF  QTI-ITM-LID  <  1            GO       ROT-DIST-90.
038000     PERFORM  ROT-DIST-10  VARYING  IDX-ATB1  FROM  1  BY  1
038100              UNTIL     IDX-ATB1  >  QTI-ITM-LID.
038200 
038300 ROT-DIST-90.
038400     EXIT.
038500 
038600 ROT-DIST-10.
038700*        R3.1 - CUSTO ADICIONAL ALOCADO A ESTA LINHA, PROPORCIONAL
038800*        AO SEU VALOR (TOT-ATB, JA EM AUD) MULTIPLICADO PELA TAXA
038900*        DE RATEIO DO PEDIDO (TXA-OVH, APURADA EM ROT-OVHD-00).
039000     COMPUTE  ALC-CLC (IDX-ATB1)  =
039100              TOT-ATB (IDX-ATB1)  *  TXA-OVH
039200*        V2 - QUANTIDADE ZERADA/INVALIDA NAO PODE ENTRAR NUMA
039300*        DIVISAO - NESSE CASO O CUSTO POR UNIDADE FICA ZERO E O
039400*        CUSTO UNITARIO REAL VIRA SO O PRECO ORIGINAL DA LINHA.
039500     IF  QTD-ATB (IDX-ATB1)  <  1
039600         MOVE     ZERO      TO  POV-CLC (IDX-ATB1)
039700         MOVE     PUN-ATB (IDX-ATB1)  TO  TRU-CLC (IDX-ATB1)
039800     ELSE
039900*        R3.2 - CUSTO ADICIONAL POR UNIDADE = ALOCADO / QUANTIDADE.
040000*        R3.3 - CUSTO UNITARIO REAL = PRECO UNITARIO + CUSTO/UNID.
040100         COMPUTE  POV-CLC (IDX-ATB1)  ROUNDED  =
040200                  ALC-CLC (IDX-ATB1)  /  QTD-ATB (IDX-ATB1)
040300         COMPUTE  TRU-CLC (IDX-ATB1)  ROUNDED  =
040400                  PUN-ATB (IDX-ATB1)  +  POV-CLC (IDX-ATB1)
040500     END-IF
040600*        R4.3 - PRECO NA MOEDA ORIGINAL DA FATURA: SE O PEDIDO FOI
040700*        CONVERTIDO PARA AUD (ORDEM-ESTRANGEIRA), RETROCONVERTE O
040800*        PRECO UNITARIO DIVIDINDO PELA MESMA TAXA DE CAMBIO USADA
040900*        NA IDA (TXC-ORD); SENAO O PRECO ORIGINAL E' O PROPRIO
041000*        PRECO EM AUD (PEDIDO JA NASCEU NACIONAL).
041100     IF  ORDEM-ESTRANGEIRA
041200         COMPUTE  ORG-CLC (IDX-ATB1)  ROUNDED  =
041300                  PUN-ATB (IDX-ATB1)  /  TXC-ORD
041400     ELSE
041500         MOVE     PUN-ATB (IDX-ATB1)  TO  ORG-CLC (IDX-ATB1)
041600     END-IF
041700*        R3.4 - ACUMULA O JA RATEADO E O TOTAL DE UNIDADES DO
041800*        PEDIDO, PARA A RECONCILIACAO FINAL EM ROT-RPTF-00.
041900     ADD      ALC-CLC (IDX-ATB1)  TO  ACM-DST
042000     ADD      QTD-ATB (IDX-ATB1)  TO  ACM-UNI.
042100 
042200 ROT-ESCR-00.
042300*        U4 - GRAVA UMA LINHA DE DETALHE POR ITEM EM ANALYSIS-OUT.
042400     IF  QTI-ITM-LID  <  1            GO       ROT-ESCR-90.
042500     PERFORM  ROT-ESCR-10  VARYING  IDX-ATB1  FROM  1  BY  1
042600              UNTIL     IDX-ATB1  >  QTI-ITM-LID.
042700 
042800 ROT-ESCR-90.
042900     EXIT.
043000 
043100 ROT-ESCR-10.
043200*        SO' INVOCADO PELO PERFORM ... VARYING ACIMA.
043300*        U4 - UMA LINHA DE DETALHE POR ITEM: NOME, QUANTIDADE, PRECO
043400*        ORIGINAL, PRECO EM AUD, CUSTO UNITARIO REAL E O PERCENTUAL DE
043500*        RATEIO DO PEDIDO (MESMO PARA TODAS AS LINHAS DO MESMO PEDIDO -
043600*        PCT-DAN E' PIC ZZ9.99, JA EDITADO NO PROPRIO GRUPO DET-ANL-70).
043700     MOVE     DES-ATB (IDX-ATB1)  TO  NOM-DAN
043800     MOVE     QTD-ATB (IDX-ATB1)  TO  QTD-DAN
043900     MOVE     ORG-CLC (IDX-ATB1)  TO  POR-DAN
044000     MOVE     PUN-ATB (IDX-ATB1)  TO  AUD-DAN
044100     MOVE     TRU-CLC (IDX-ATB1)  TO  TRU-DAN
044200     MOVE     PCT-OVH             TO  PCT-DAN
044300     MOVE     DET-ANL-70          TO  IMG-ANL
044400     WRITE    REG-ANL
044500     ADD      1         TO  CNT-DET-70.
044600 
044700 ROT-SUMA-00.
044800*        U4 - BLOCO SUMMARY: SEPARADOR, MARCADOR, E UMA LINHA
044900*        POR RUBRICA (SO AS NAO-NULAS PARA SEGURO/ADICIONAIS/
045000*        CREDITO - REGRA R4.4).  R1.3 - O GRAND-TOTAL E'
045100*        RECALCULADO AQUI, A PARTIR DOS COMPONENTES JA
045200*        CONVERTIDOS POR DY7010, NUNCA GRAVADO NO CABECALHO.
045300     MOVE     SPACES    TO  IMG-ANL
045400     WRITE    REG-ANL
045500     MOVE     SPACES    TO  SUM-ANL-70
045600     MOVE     "SUMMARY"           TO  LBL-SUM
045700     MOVE     SUM-ANL-70          TO  IMG-ANL
045800     WRITE    REG-ANL.
045900 
046000     IF  ORDEM-ESTRANGEIRA
046100         MOVE     SPACES    TO  SUM-ANL-70
046200         MOVE     "EXCHANGE RATE"     TO  LBL-SUM
046300         MOVE     TXC-ORD             TO  PCT-SUM
046400         MOVE     SUM-ANL-70          TO  IMG-ANL
046500         WRITE    REG-ANL
046600     END-IF.
046700 
046800*        SUBTOTAL DO PEDIDO (SOMA DOS ITENS) E O TOTAL DE UNIDADES
046900*        (ACM-UNI, ACUMULADO LINHA A LINHA EM ROT-DIST-10).
047000     MOVE     SPACES    TO  SUM-ANL-70
047100     MOVE     "SUBTOTAL"          TO  LBL-SUM
047200     MOVE     SUB-ORD             TO  AMT-SUM
047300     MOVE     ACM-UNI             TO  QTX-SUM
047400     PERFORM  ROT-SUMA-90
047500     MOVE     SUM-ANL-70          TO  IMG-ANL
047600     WRITE    REG-ANL.
047700 
047800*        FRETE - RUBRICA SEMPRE IMPRESSA, MESMO QUANDO ZERO (NAO ENTRA
047900*        NA REGRA R4.4 DE OMISSAO DE RUBRICA NULA).
048000     MOVE     SPACES    TO  SUM-ANL-70
048100     MOVE     "SHIPPING"          TO  LBL-SUM
048200     MOVE     FRE-ORD             TO  AMT-SUM
048300     PERFORM  ROT-SUMA-90
048400     MOVE     SUM-ANL-70          TO  IMG-ANL
048500     WRITE    REG-ANL.
048600 
048700*        R4.4 - SEGURO SO APARECE NO SUMMARY QUANDO MAIOR QUE ZERO -
048800*        PEDIDO SEM SEGURO NAO GANHA UMA LINHA A TOA NO ARQUIVO.
048900     IF  SEG-ORD  >  ZEROS
049000         MOVE     SPACES    TO  SUM-ANL-70
049100         MOVE     "INSURANCE"         TO  LBL-SUM
049200         MOVE     SEG-ORD             TO  AMT-SUM
049300         PERFORM  ROT-SUMA-90
049400         MOVE     SUM-ANL-70          TO  IMG-ANL
049500         WRITE    REG-ANL
049600     END-IF.
049700 
049800*        R4.4 - IDEM PARA AS DUAS RUBRICAS DE ADICIONAIS DO PEDIDO
049900*        (AD1-ORD/AD2-ORD - LEIAUTE DE ENTRADA TRAZ AS DUAS SEPARADAS).
050000     IF  AD1-ORD  >  ZEROS
050100         MOVE     SPACES    TO  SUM-ANL-70
050200         MOVE     "ADDITIONAL CHARGES 1"  TO  LBL-SUM
050300         MOVE     AD1-ORD             TO  AMT-SUM
050400         PERFORM  ROT-SUMA-90
050500         MOVE     SUM-ANL-70          TO  IMG-ANL
050600         WRITE    REG-ANL
050700     END-IF.
050800 
050900     IF  AD2-ORD  >  ZEROS
051000         MOVE     SPACES    TO  SUM-ANL-70
051100         MOVE     "ADDITIONAL CHARGES 2"  TO  LBL-SUM
051200         MOVE     AD2-ORD             TO  AMT-SUM
051300         PERFORM  ROT-SUMA-90
051400         MOVE     SUM-ANL-70          TO  IMG-ANL
051500         WRITE    REG-ANL
051600     END-IF.
051700 
051800*        R4.4 - CREDITO TAMBEM SO APARECE QUANDO HOUVER; SAI NEGATIVO
051900*        NO SUMMARY (REDUZ O GRAND TOTAL, NUNCA AUMENTA).
052000     IF  CRD-ORD  >  ZEROS
052100         MOVE     SPACES    TO  SUM-ANL-70
052200         MOVE     "CREDIT"            TO  LBL-SUM
052300         COMPUTE  AMT-SUM  =  CRD-ORD  *  -1
052400         PERFORM  ROT-SUMA-90
052500         MOVE     SUM-ANL-70          TO  IMG-ANL
052600         WRITE    REG-ANL
052700     END-IF.
052800 
052900*        R2.1/R2.2 - LINHA-RESUMO DO CUSTO ADICIONAL TOTAL E DA TAXA DE
053000*        RATEIO, JA APURADOS EM ROT-OVHD-00 (PCT-SUM AQUI E' PIC
053100*        ZZ9.9999, 4 CASAS - MAIS PRECISO DO QUE O DO RELATORIO IMPRESSO).
053200     MOVE     SPACES    TO  SUM-ANL-70
053300     MOVE     "TOTAL ADDITIONAL COSTS"  TO  LBL-SUM
053400     MOVE     ACM-OVH             TO  AMT-SUM
053500     MOVE     PCT-OVH             TO  PCT-SUM
053600     PERFORM  ROT-SUMA-90
053700     MOVE     SUM-ANL-70          TO  IMG-ANL
053800     WRITE    REG-ANL.
053900 
054000*        R1.3 - GRAND-TOTAL RECALCULADO AQUI (NUNCA GRAVADO NO
054100*        CABECALHO DO PEDIDO) A PARTIR DOS COMPONENTES JA CONVERTIDOS
054200*        PARA AUD POR DY7010 - CHAMADO CS-3390.
054300     COMPUTE  GRT-CAL  ROUNDED  =
054400              SUB-ORD  +  FRE-ORD  +  SEG-ORD  +
054500              AD1-ORD  +  AD2-ORD  -  CRD-ORD
054600     MOVE     SPACES    TO  SUM-ANL-70
054700     MOVE     "GRAND TOTAL"       TO  LBL-SUM
054800     MOVE     GRT-CAL             TO  AMT-SUM
054900     PERFORM  ROT-SUMA-90
055000     MOVE     SUM-ANL-70          TO  IMG-ANL
055100     WRITE    REG-ANL.
055200 
055300 ROT-SUMA-90.
055400*        R4.3 - PREENCHE O VALOR RETROCONVERTIDO NA MOEDA
055500*        ORIGINAL, QUANDO O PEDIDO E' ESTRANGEIRO.
055600     IF  ORDEM-ESTRANGEIRA
055700         COMPUTE  RTX-CAL  ROUNDED  =  AMT-SUM  /  TXC-ORD
055800         MOVE     RTX-CAL   TO  ORG-SUM
055900     END-IF.
056000 
056100 ROT-RPTH-00.
056200*        CABECALHO DO RELATORIO IMPRESSO - UMA PAGINA POR PEDIDO.
056300*        C01 (SPECIAL-NAMES) FORCA SALTO DE PAGINA NA PRIMEIRA
056400*        LINHA - CHAMADO CS-5108 (ANTES TUDO CAIA NA MESMA PAGINA).
056500     MOVE     SPACES    TO  CAB-070
056600     MOVE     "ORDER"             TO  LBL-CAB
056700     STRING   CHV-ORD  DELIMITED BY SIZE  INTO  TXT-CAB
056800     MOVE     CAB-070            TO  IMG-RPT
056900     WRITE    REG-RPT  AFTER  ADVANCING  C01.
057000 
057100*        SO IMPRIME A LINHA DE MOEDA/TAXA QUANDO O PEDIDO VEIO
057200*        NUMA MOEDA ESTRANGEIRA - PEDIDO NACIONAL NAO TEM O QUE
057300*        MOSTRAR AQUI (JA ESTA EM AUD DESDE A ORIGEM).
057400     IF  ORDEM-ESTRANGEIRA
057500         MOVE     SPACES    TO  CAB-070
057600         MOVE     "CURRENCY -> AUD, RATE"  TO  LBL-CAB
057700         MOVE     TXC-ORD             TO  VAL-CAB
057800         STRING   CCY-ORD  DELIMITED BY SIZE  INTO  TXT-CAB
057900         MOVE     CAB-070            TO  IMG-RPT
058000         WRITE    REG-RPT  AFTER  ADVANCING  1
058100     END-IF.
058200 
058300     MOVE     SPACES    TO  CAB-070
058400     MOVE     "SUBTOTAL"          TO  LBL-CAB
058500     MOVE     SUB-ORD             TO  VAL-CAB
058600     MOVE     CAB-070            TO  IMG-RPT
058700     WRITE    REG-RPT  AFTER  ADVANCING  1.
058800 
058900*        FRETE - IGUAL AO SUMMARY, LINHA SEMPRE SAI (NAO E' R4.4).
059000     MOVE     SPACES    TO  CAB-070
059100     MOVE     "SHIPPING"          TO  LBL-CAB
059200     MOVE     FRE-ORD             TO  VAL-CAB
059300     MOVE     CAB-070            TO  IMG-RPT
059400     WRITE    REG-RPT  AFTER  ADVANCING  1.
059500 
059600*        R4.4 - RUBRICAS OPCIONAIS ABAIXO SO IMPRIMEM QUANDO > ZERO,
059700*        MESMO CRITERIO USADO NO ARQUIVO SUMMARY (ROT-SUMA-00).
059800     IF  SEG-ORD  >  ZEROS
059900         MOVE     SPACES    TO  CAB-070
060000         MOVE     "INSURANCE"         TO  LBL-CAB
060100         MOVE     SEG-ORD             TO  VAL-CAB
060200         MOVE     CAB-070            TO  IMG-RPT
060300         WRITE    REG-RPT  AFTER  ADVANCING  1
060400     END-IF.
060500 
060600     IF  AD1-ORD  >  ZEROS
060700         MOVE     SPACES    TO  CAB-070
060800         MOVE     "ADDITIONAL CHARGES 1"  TO  LBL-CAB
060900         MOVE     AD1-ORD             TO  VAL-CAB
061000         MOVE     CAB-070            TO  IMG-RPT
061100         WRITE    REG-RPT  AFTER  ADVANCING  1
061200     END-IF.
061300 
061400     IF  AD2-ORD  >  ZEROS
061500         MOVE     SPACES    TO  CAB-070
061600         MOVE     "ADDITIONAL CHARGES 2"  TO  LBL-CAB
061700         MOVE     AD2-ORD             TO  VAL-CAB
061800         MOVE     CAB-070            TO  IMG-RPT
061900         WRITE    REG-RPT  AFTER  ADVANCING  1
062000     END-IF.
062100 
062200*        CREDITO SAI NEGATIVO NA COLUNA DE VALOR (VAL-CAB E'
062300*        PIC -(7)9.99, TEM POSICAO PARA O SINAL) - REDUZ O
062400*        GRAND TOTAL IMPRESSO MAIS ABAIXO.
062500     IF  CRD-ORD  >  ZEROS
062600         MOVE     SPACES    TO  CAB-070
062700         MOVE     "CREDIT"            TO  LBL-CAB
062800         COMPUTE  VAL-CAB  =  CRD-ORD  *  -1
062900         MOVE     CAB-070            TO  IMG-RPT
063000         WRITE    REG-RPT  AFTER  ADVANCING  1
063100     END-IF.
063200 
063300     MOVE     SPACES    TO  CAB-070
063400     MOVE     "TOTAL ADDITIONAL COSTS"  TO  LBL-CAB
063500     MOVE     ACM-OVH             TO  VAL-CAB
063600*        CHAMADO CS-5119 - TXA-OVH/PCT-OVH SAO CAMPOS NUMERICOS SEM
063700*        EDICAO (PIC S9...V9...) - NAO PODEM SER PASSADOS DIRETO A
063800*        UM STRING, POIS A DISPLAY ZONADA NAO TEM POSICAO PARA A
063900*        VIRGULA DECIMAL E O ULTIMO BYTE TRAZ O SINAL SOBREPUNCIONADO
064000*        EM VEZ DE UM DIGITO IMPRIMIVEL.  PASSA-SE PRIMEIRO PELOS
064100*        CAMPOS EDITADOS TXA-EDT/PCT-EDT (77, ACIMA), MESMA TECNICA
064200*        JA USADA PARA PCT-DAN/PCT-SUM EM ROT-ESCR-10/ROT-SUMA-00.
064300 MOVE     TXA-OVH             TO  TXA-EDT
064400 MOVE     PCT-OVH             TO  PCT-EDT
064500     STRING   "RATE "  TXA-EDT  " / "  PCT-EDT  "%"
064600              DELIMITED BY SIZE  INTO  TXT-CAB
064700     MOVE     CAB-070            TO  IMG-RPT
064800     WRITE    REG-RPT  AFTER  ADVANCING  1.
064900 
065000     MOVE     SPACES    TO  CAB-070
065100*        R1.3 - MESMO GRAND-TOTAL RECALCULADO PARA O SUMMARY,
065200*        REPETIDO AQUI NO RELATORIO IMPRESSO (SAO DOIS ARQUIVOS
065300*        DE SAIDA DIFERENTES - VER SPEC F2/F3).
065400     MOVE     "GRAND TOTAL"       TO  LBL-CAB
065500     MOVE     GRT-CAL             TO  VAL-CAB
065600     MOVE     CAB-070            TO  IMG-RPT
065700     WRITE    REG-RPT  AFTER  ADVANCING  1.
065800 
065900     MOVE     SPACES    TO  IMG-RPT
066000     WRITE    REG-RPT  AFTER  ADVANCING  1.
066100 
066200     MOVE     SPACES    TO  DET-070
066300     MOVE     "ITEM"              TO  NOM-070
066400     MOVE     "QTY"               TO  ADI-070
066500     MOVE     DET-070            TO  IMG-RPT
066600     WRITE    REG-RPT  AFTER  ADVANCING  1.
066700 
066800 ROT-RPTD-00.
066900*        LINHAS DE DETALHE DO RELATORIO - UMA POR ITEM DO PEDIDO.
067000     IF  QTI-ITM-LID  <  1            GO       ROT-RPTD-90.
067100     PERFORM  ROT-RPTD-10  VARYING  IDX-ATB1  FROM  1  BY  1
067200              UNTIL     IDX-ATB1  >  QTI-ITM-LID.
067300 
067400 ROT-RPTD-90.
067500     EXIT.
067600 
067700 ROT-RPTD-10.
067800*        SO' INVOCADO PELO PERFORM ... VARYING ACIMA.
067900*        UMA LINHA POR ITEM: NOME, QUANTIDADE, PRECO NA MOEDA ORIGINAL,
068000*        CUSTO ADICIONAL POR UNIDADE E CUSTO UNITARIO REAL (R3.2/R3.3).
068100     MOVE     SPACES    TO  DET-070
068200     MOVE     DES-ATB (IDX-ATB1)  TO  NOM-070
068300     MOVE     QTD-ATB (IDX-ATB1)  TO  QTD-070
068400     MOVE     ORG-CLC (IDX-ATB1)  TO  POR-070
068500     MOVE     POV-CLC (IDX-ATB1)  TO  ADI-070
068600     MOVE     TRU-CLC (IDX-ATB1)  TO  VUN-070
068700     MOVE     DET-070            TO  IMG-RPT
068800     WRITE    REG-RPT  AFTER  ADVANCING  1.
068900 
069000 ROT-RPTF-00.
069100*        RODAPE - RECONCILIACAO DO RATEIO (R3.4).
069200*        TOTAL DISTRIBUTED (SOMA DE TODOS OS ALC-CLC DAS LINHAS)
069300*        TEM QUE BATER, A MENOS DE POUCOS CENTAVOS DE
069400*        ARREDONDAMENTO, COM O TOTAL OVERHEAD DO CABECALHO -
069500*        A DIFERENCA FICA IMPRESSA PARA CONFERENCIA MANUAL.
069600     MOVE     SPACES    TO  CAB-070
069700     MOVE     ALL "-"             TO  TXT-CAB
069800     MOVE     CAB-070            TO  IMG-RPT
069900     WRITE    REG-RPT  AFTER  ADVANCING  1.
070000 
070100     MOVE     SPACES    TO  TOT-070
070200     MOVE     "TOTAL DISTRIBUTED"     TO  LBL-070
070300     MOVE     ACM-DST             TO  VAL-070
070400     MOVE     TOT-070            TO  IMG-RPT
070500     WRITE    REG-RPT  AFTER  ADVANCING  1.
070600 
070700     MOVE     SPACES    TO  TOT-070
070800     MOVE     "TOTAL OVERHEAD"        TO  LBL-070
070900     MOVE     ACM-OVH             TO  VAL-070
071000     MOVE     TOT-070            TO  IMG-RPT
071100     WRITE    REG-RPT  AFTER  ADVANCING  1.
071200 
071300*        DIF-REC SEMPRE IMPRESSA POSITIVA - NAO IMPORTA QUAL LADO
071400*        FICOU MAIOR, SO O TAMANHO DA DIFERENCA.
071500     COMPUTE  DIF-REC  ROUNDED  =  ACM-OVH  -  ACM-DST
071600     IF  DIF-REC  <  ZEROS
071700         COMPUTE  DIF-REC  ROUNDED  =  ZERO  -  DIF-REC
071800     END-IF
071900     MOVE     SPACES    TO  TOT-070
072000     MOVE     "DIFFERENCE"            TO  LBL-070
072100     MOVE     DIF-REC             TO  VA2-070
072200     MOVE     TOT-070            TO  IMG-RPT
072300     WRITE    REG-RPT  AFTER  ADVANCING  1.
072400 
072500 ROT-FECH-00.
072600*        ENCERRAMENTO DO LOTE - FECHA TUDO E DEVOLVE CONTROLE.
072700     CLOSE    ORDMST-FILE  ORDITM-FILE  ANLOUT-FILE  RPTOUT-FILE
072800     STOP     RUN.
