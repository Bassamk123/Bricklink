000100*================================================================*
000200*  CADORD.CPY                                                    *
000300*  REGISTRO DO CABECALHO DE PEDIDO  --  ORDER-MASTER FILE         *
000400*  MODULO 70 - CUSTO REAL DE PEDIDOS (BRICKLINK)                  *
000500*------------------------------------------------------------------
000600*  H  30/04/2009  ADILSON     LAYOUT ORIGINAL - PEDIDO NACIONAL
000700*  H  11/09/2011  ADILSON     +CCY-ORD/TXC-ORD P/ PEDIDO IMPORTADO
000800*  H  02/03/2015  M.SILVA     +AD1-ORD/AD2-ORD (DUAS FAIXAS TAXA)
000900*  H  19/11/1998  V.ROCHA     AJUSTE ANO-ORD P/ 4 DIGITOS (Y2K)
001000*  H  07/07/2021  R.ALVES     CHAMADO CS-4471 - QTI-ORD 3 DIGITOS
001100*================================================================*
001200 01  REG-ORD.
001300     03  CHV-ORD              PIC  X(08).
001400*        CHV-ORD = NUMERO DO PEDIDO NO MARKETPLACE (CHAVE)
001500     03  DAT-ORD              PIC  X(12).
001600*        DATA DO PEDIDO - TEXTO, SO INFORMATIVO
001700     03  RED-DAT-ORD  REDEFINES  DAT-ORD.
001800         05  ANO-ORD          PIC  X(04).
001900         05  FILLER           PIC  X(01).
002000         05  MES-ORD          PIC  X(02).
002100         05  FILLER           PIC  X(01).
002200         05  DIA-ORD          PIC  X(02).
002300         05  FILLER           PIC  X(02).
002400     03  CCY-ORD              PIC  X(03).
002500         88  CCY-ORD-AUD          VALUE  "AUD".
002600         88  CCY-ORD-USD          VALUE  "USD".
002700         88  CCY-ORD-EUR          VALUE  "EUR".
002800         88  CCY-ORD-GBP          VALUE  "GBP".
002900     03  TXC-ORD              PIC  9(03)V9(06).
003000*        TXC-ORD = TAXA DE CAMBIO -  AUD POR 1 UNID. DE CCY-ORD
003100     03  RED-TXC-ORD  REDEFINES  TXC-ORD.
003200         05  INT-TXC          PIC  9(03).
003300         05  FRC-TXC          PIC  9(06).
003400     03  SUB-ORD              PIC  S9(07)V99.
003500*        SUB-ORD = SUBTOTAL DA MERCADORIA (MOEDA ORIGINAL)
003600     03  FRE-ORD              PIC  S9(07)V99.
003700*        FRE-ORD = FRETE (SHIPPING)
003800     03  SEG-ORD              PIC  S9(07)V99.
003900*        SEG-ORD = SEGURO (INSURANCE) - ZERO SE NAO HOUVER
004000     03  AD1-ORD              PIC  S9(07)V99.
004100*        AD1-ORD = FAIXA DE TAXA ADICIONAL 1
004200     03  AD2-ORD              PIC  S9(07)V99.
004300*        AD2-ORD = FAIXA DE TAXA ADICIONAL 2
004400     03  CRD-ORD              PIC  S9(07)V99.
004500*        CRD-ORD = CREDITO/DESCONTO (VALOR POSITIVO, A SUBTRAIR)
004600     03  QTI-ORD              PIC  9(03).
004700*        QTI-ORD = QUANTIDADE DE LINHAS DE ITEM QUE SEGUEM
004800     03  FILLER               PIC  X(09).
004900*        RESERVADO PARA EXPANSAO FUTURA DO CABECALHO
005000 01  RED-ORD-BYTE  REDEFINES  REG-ORD.
005100*        VISAO EM BYTES PARA DUMP DE DIAGNOSTICO (PADRAO DA CASA)
005200     03  BYT-ORD              PIC  X(01)  OCCURS  98  TIMES.
