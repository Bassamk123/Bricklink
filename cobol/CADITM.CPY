000100*================================================================*
000200*  CADITM.CPY                                                    *
000300*  REGISTRO DE LINHA DE ITEM  --  ORDER-ITEMS FILE                *
000400*  MODULO 70 - CUSTO REAL DE PEDIDOS (BRICKLINK)                  *
000500*------------------------------------------------------------------
000600*  H  30/04/2009  ADILSON     LAYOUT ORIGINAL
000700*  H  14/06/2013  ADILSON     +PEC-ITM (NUMERO DE CATALOGO)
000800*  H  25/08/2017  M.SILVA     PUN-ITM/TOT-ITM P/ 4 CASAS DECIMAIS
000900*  H  30/01/2020  R.ALVES     +PES-ITM (PESO INFORMATIVO)
001000*================================================================*
001100 01  REG-ITM.
001200     03  CHV-ITM              PIC  X(08).
001300*        CHV-ITM = NUMERO DO PEDIDO PAI (LIGA COM CHV-ORD)
001400     03  DES-ITM              PIC  X(45).
001500*        DES-ITM = DESCRICAO DO ITEM (COR + PECA)
001600     03  CND-ITM              PIC  X(04).
001700         88  ITM-NEW              VALUE  "New ".
001800         88  ITM-USED             VALUE  "Used".
001900     03  PEC-ITM              PIC  X(10).
002000*        PEC-ITM = NUMERO DE CATALOGO (PODE VIR EM BRANCO)
002100     03  QTD-ITM              PIC  9(05).
002200     03  PUN-ITM              PIC  S9(05)V9(04).
002300*        PUN-ITM = PRECO UNITARIO NA MOEDA ORIGINAL
002400     03  TOT-ITM              PIC  S9(07)V9(04).
002500*        TOT-ITM = TOTAL DA LINHA CONFORME FATURADO (QTD * PUN)
002600     03  PES-ITM              PIC  X(08).
002700*        PES-ITM = PESO EM TEXTO, EX. "12.5g" - SO INFORMATIVO
002800     03  RED-PES-ITM  REDEFINES  PES-ITM.
002900         05  VAL-PES          PIC  X(06).
003000         05  UNI-PES          PIC  X(02).
003100     03  FILLER               PIC  X(03).
003200*        RESERVADO PARA EXPANSAO FUTURA DA LINHA DE ITEM
003300 01  RED-ITM-BYTE  REDEFINES  REG-ITM.
003400*        VISAO EM BYTES PARA DUMP DE DIAGNOSTICO (PADRAO DA CASA)
003500     03  BYT-ITM              PIC  X(01)  OCCURS  103  TIMES.
