000100*================================================================*
000200*  CADANL.CPY                                                    *
000300*  LINHA DO RELATORIO DE ANALISE POR PEDIDO -- ANALYSIS-OUT FILE  *
000400*  MODULO 70 - CUSTO REAL DE PEDIDOS (BRICKLINK)                  *
000500*------------------------------------------------------------------
000600*  H  02/03/2015  M.SILVA     LAYOUT ORIGINAL (LINHA GENERICA)
000700*  H  19/08/2018  R.ALVES     AMPLIADO P/ 96 POSICOES (BLOCO RESUMO)
000800*================================================================*
000900 01  REG-ANL.
001000     03  IMG-ANL              PIC  X(96).
001100*        IMG-ANL RECEBE, CONFORME O CASO, UMA LINHA DE DETALHE
001200*        (DET-ANL EM WORKING-STORAGE) OU UMA LINHA DO BLOCO
001300*        SUMMARY (SUM-ANL-nnn EM WORKING-STORAGE) JA FORMATADA.
001400 01  RED-ANL-COLS  REDEFINES  REG-ANL.
001500*        VISAO POSICIONAL SO PARA CONFERENCIA DE COLUNAS NA TELA
001600     03  COL-ANL-A            PIC  X(45).
001700     03  COL-ANL-B            PIC  X(17).
001800     03  COL-ANL-C            PIC  X(17).
001900     03  COL-ANL-D            PIC  X(17).
