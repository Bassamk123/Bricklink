000100*================================================================*
000200*  CADMST.CPY                                                    *
000300*  LINHA DO ARQUIVO MESTRE CONSOLIDADO -- MASTER-OUT FILE         *
000400*  MODULO 70 - CUSTO REAL DE PEDIDOS (BRICKLINK)                  *
000500*  19 COLUNAS, DELIMITADAS POR VIRGULA (PADRAO CSV DA CASA)       *
000600*------------------------------------------------------------------
000700*  H  19/08/2018  R.ALVES     LAYOUT ORIGINAL - 19 CAMPOS DE DADO
000800*  H  22/02/2022  R.ALVES     CHAMADO CS-5108 - +SEQ-MST/RUN-MST
000900*  H  10/08/2026  J.PRADO     CHAMADO CS-5130 - CS-5108 REVERTIDO,
001000*                             SEQ-MST/RUN-MST NAO CONSTAM DO
001100*                             LEIAUTE OFICIAL DE 19 CAMPOS E
001200*                             RUN-MST NUNCA CHEGOU A GRAVAR DATA
001300*                             DE VERDADE (LITERAL FIXO) - VOLTA AO
001400*                             LAYOUT ORIGINAL DE 19 CAMPOS
001500*================================================================*
001600 01  REG-MST.
001700     03  NUM-MST              PIC  X(08).
001800     03  FILLER               PIC  X(01)  VALUE  ",".
001900     03  DAT-MST              PIC  X(12).
002000     03  FILLER               PIC  X(01)  VALUE  ",".
002100     03  CCY-MST              PIC  X(03).
002200     03  FILLER               PIC  X(01)  VALUE  ",".
002300     03  CND-MST              PIC  X(04).
002400     03  FILLER               PIC  X(01)  VALUE  ",".
002500     03  DES-MST              PIC  X(45).
002600     03  FILLER               PIC  X(01)  VALUE  ",".
002700     03  PEC-MST              PIC  X(10).
002800     03  FILLER               PIC  X(01)  VALUE  ",".
002900     03  QTD-MST              PIC  ZZZZ9.
003000     03  FILLER               PIC  X(01)  VALUE  ",".
003100     03  POR-MST              PIC  -(5)9.9999.
003200*        POR-MST = PRECO UNITARIO ORIGINAL (COMO FATURADO)
003300     03  FILLER               PIC  X(01)  VALUE  ",".
003400     03  PCT-MST              PIC  -(3)9.99.
003500*        PCT-MST = PERCENTUAL DE CUSTO ADICIONAL DO PEDIDO
003600     03  FILLER               PIC  X(01)  VALUE  ",".
003700     03  OVH-MST              PIC  -(5)9.9999.
003800*        OVH-MST = CUSTO ADICIONAL RATEADO POR UNIDADE
003900     03  FILLER               PIC  X(01)  VALUE  ",".
004000     03  PUA-MST              PIC  -(5)9.9999.
004100*        PUA-MST = PRECO UNITARIO AJUSTADO (POR-MST + OVH-MST)
004200     03  FILLER               PIC  X(01)  VALUE  ",".
004300     03  TOI-MST              PIC  -(7)9.99.
004400*        TOI-MST = TOTAL DA LINHA CONFORME FATURADO
004500     03  FILLER               PIC  X(01)  VALUE  ",".
004600     03  TOA-MST              PIC  -(7)9.99.
004700*        TOA-MST = TOTAL DA LINHA AJUSTADO (PUA-MST * QTD-MST)
004800     03  FILLER               PIC  X(01)  VALUE  ",".
004900     03  SUB-MST              PIC  -(7)9.99.
005000     03  FILLER               PIC  X(01)  VALUE  ",".
005100     03  FRE-MST              PIC  -(7)9.99.
005200     03  FILLER               PIC  X(01)  VALUE  ",".
005300     03  SEG-MST              PIC  -(7)9.99.
005400     03  FILLER               PIC  X(01)  VALUE  ",".
005500     03  ADC-MST              PIC  -(7)9.99.
005600*        ADC-MST = SOMA DAS DUAS FAIXAS DE TAXA ADICIONAL
005700     03  FILLER               PIC  X(01)  VALUE  ",".
005800     03  CRD-MST              PIC  -(7)9.99.
005900     03  FILLER               PIC  X(01)  VALUE  ",".
006000     03  GRT-MST              PIC  -(7)9.99.
006100*        GRT-MST = GRAND TOTAL DO PEDIDO (ULTIMO CAMPO DO LEIAUTE)
