000100*================================================================*
000200*  CADRPT.CPY                                                    *
000300*  LINHA GENERICA DE RELATORIO -- SUMMARY-OUT / SYSOUT FILE       *
000400*  MODULO 70 - CUSTO REAL DE PEDIDOS (BRICKLINK)                  *
000500*  USADA PELO DY7020 (RELATORIO POR PEDIDO) E DY7030 (RESUMO      *
000600*  POR MOEDA) - EVITA UM FD DIFERENTE PARA CADA RELATORIO.        *
000700*------------------------------------------------------------------
000800*  H  02/03/2015  M.SILVA     LAYOUT ORIGINAL
000900*================================================================*
001000 01  REG-RPT.
001100     03  IMG-RPT              PIC  X(132).
001200*        IMG-RPT RECEBE A LINHA JA FORMATADA (CAB-nnn, DET-nnn,
001300*        TOT-nnn OU SUM-nnn) DEFINIDA EM WORKING-STORAGE DO
001400*        PROGRAMA CHAMADOR ANTES DO WRITE.
