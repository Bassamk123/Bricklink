000100*================================================================*
000200*  DY7030  --  CONSOLIDACAO MESTRE DE PEDIDOS (BRICKLINK)        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     DY7030.
000600 AUTHOR.         R.ALVES.
000700 INSTALLATION.   DYNAMIC SISTEMAS - MODULO 70 CUSTOS.
000800 DATE-WRITTEN.   19-08-2018.
000900 DATE-COMPILED.  19-08-2018.
001000 SECURITY.       CONFIDENCIAL - USO INTERNO.
001100*----------------------------------------------------------------*
001200*  HISTORICO DE ALTERACOES                                       *
001300*  19/08/2018  R.ALVES   PROGRAMA ORIGINAL - CONSOLIDADO DE TODOS
001400*                        OS PEDIDOS DO LOTE EM UM SO ARQUIVO CSV
001500*  09/11/1998  V.ROCHA   REVISAO GERAL P/ VIRADA DO ANO 2000
001600*  02/10/2018  R.ALVES   +TABELA TAB-CUR (ACUMULO POR MOEDA)
001700*  30/01/2020  R.ALVES   VALIDACAO R5.5 - LINHA DE ITEM SEM QTD
001800*                        OU PRECO NAO E' GRAVADA NO MESTRE
001900*  07/07/2021  R.ALVES   CHAMADO CS-4471 - ARREDONDAMENTO ROUNDED
002000*                        NO CUSTO ADICIONAL POR UNIDADE (ROT-ITEM)
002100*  22/02/2022  R.ALVES   CHAMADO CS-5108 - +SEQ-MST/RUN-MST NO
002200*                        LEIAUTE DE SAIDA (CADMST.CPY)
002300*  10/08/2026  J.PRADO   CHAMADO CS-5119 - ROT-PCTG-00/ROT-ITEM-00
002400*                        PASSAM A SER CHAMADOS EM FAIXA PERFORM...
002500*                        THRU - +CONTADOR/LIMITE 77 (VER TAMBEM
002600*                        DY7020/DY7010 - MESMO CHAMADO)
002700*----------------------------------------------------------------*
002800*  PASSA POR TODOS OS PEDIDOS DO LOTE (ORDMST-FILE/ORDITM-FILE),
002900*  SEM CONVERSAO DE MOEDA (REGRA R5.8 - PERMANECE NA MOEDA
003000*  ORIGINAL DA FATURA), APLICA O PERCENTUAL DE CUSTO ADICIONAL DO
003100*  PEDIDO A CADA LINHA DE ITEM E GRAVA UM REGISTRO POR ITEM NO
003200*  ARQUIVO MESTRE CONSOLIDADO (MASTER-OUT).  ACUMULA TOTAIS DE
003300*  CONTROLE POR MOEDA (TAB-CUR) E IMPRIME O RESUMO DO LOTE AO
003400*  FINAL.
003500*================================================================*
003600 ENVIRONMENT     DIVISION.
003700 CONFIGURATION   SECTION.
003800 SPECIAL-NAMES.  C01  IS  TOP-OF-FORM.
003900 INPUT-OUTPUT    SECTION.
004000 FILE-CONTROL.
004100     SELECT  ORDMST-FILE  ASSIGN  TO  DISK
004200             ORGANIZATION  IS  LINE  SEQUENTIAL
004300             FILE  STATUS  IS  FST-ORD.
004400     SELECT  ORDITM-FILE  ASSIGN  TO  DISK
004500             ORGANIZATION  IS  LINE  SEQUENTIAL
004600             FILE  STATUS  IS  FST-ITM.
004700     SELECT  MSTOUT-FILE  ASSIGN  TO  DISK
004800             ORGANIZATION  IS  LINE  SEQUENTIAL
004900             FILE  STATUS  IS  FST-MST.
005000     SELECT  RPTOUT-FILE  ASSIGN  TO  DISK
005100             ORGANIZATION  IS  LINE  SEQUENTIAL
005200             FILE  STATUS  IS  FST-RPT.
005300 
005400 DATA            DIVISION.
005500 FILE            SECTION.
005600 
005700 FD  ORDMST-FILE
005800     LABEL RECORDS ARE STANDARD.
005900 COPY  CADORD.CPY.
006000 
006100 FD  ORDITM-FILE
006200     LABEL RECORDS ARE STANDARD.
006300 COPY  CADITM.CPY.
006400 
006500 FD  MSTOUT-FILE
006600     LABEL RECORDS ARE STANDARD.
006700 COPY  CADMST.CPY.
006800 
006900 FD  RPTOUT-FILE
007000     LABEL RECORDS ARE STANDARD.
007100 COPY  CADRPT.CPY.
007200 
007300 WORKING-STORAGE SECTION.
007400 
007500*        ITENS 77 - CONTADOR DE PEDIDOS PROCESSADOS E LIMITE DE
007600*        SEGURANCA DAS TABELAS EM MEMORIA, FORA DE GRUPO (PADRAO DA
007700*        CASA - MESMA CONVENCAO USADA EM DY7020/DY7010).
007800*
007900*        CNT-BATC-EXE = QUANTOS PEDIDOS FORAM EFETIVAMENTE CONSOLIDADOS
008000*        NESTA EXECUCAO - CONFERENCIA CRUZADA COM ORDMST-FILE, IGUAL AO
008100*        QUE O DY7020 FAZ COM CNT-CALC-EXE (CHAMADO CS-5108/CS-5119).
008200  77  CNT-BATC-EXE         PIC  9(07)  COMP  VALUE  ZERO.
008300*
008400*        QTI-ITM-MAX = LIMITE MAXIMO DE LINHAS DE ITEM QUE CABEM NAS
008500*        TABELAS TABELA-ITENS-73 (OCCURS 300) - PROTEGE O PERFORM
008600*        VARYING DE ROT-LEOR-00 CONTRA UM PEDIDO COM MAIS ITENS DO QUE
008700*        A TABELA SUPORTA (V4, MESMA TRAVA JA USADA EM DY7020).
008800  77  QTI-ITM-MAX          PIC  9(03)  COMP  VALUE  300.
008900 01  AREA-STATUS-73.
009000     03  FST-ORD              PIC  X(02).
009100         88  FST-ORD-EOF          VALUE  "10".
009200     03  FST-ITM              PIC  X(02).
009300         88  FST-ITM-EOF          VALUE  "10".
009400     03  FST-MST              PIC  X(02).
009500     03  FST-RPT              PIC  X(02).
009600 
009700 01  SWITCHES-73.
009800     03  SW-FIM-ORD           PIC  X(01)  VALUE  "N".
009900         88  FIM-DE-ORDENS        VALUE  "S".
010000     03  SW-ORD-CNT           PIC  X(01)  VALUE  "N".
010100*            SW-ORD-CNT = "S" QUANDO O PEDIDO CORRENTE JA FOI
010200*            CONTADO NA TABELA DE MOEDAS (R5.7 - CONTAGEM POR
010300*            PEDIDO DISTINTO, NAO POR LINHA)
010400         88  ORDEM-JA-CONTADA     VALUE  "S".
010500 
010600 01  RED-SWITCH-73  REDEFINES  SWITCHES-73.
010700     03  BYT-SWITCH-73        PIC  X(01)  OCCURS  2  TIMES.
010800 
010900 01  CONTADORES-73.
011000     03  QTI-ITM-LID          PIC  9(03)  COMP.
011100     03  IDX-ATB              PIC  9(03)  COMP.
011200     03  QTI-CUR              PIC  9(02)  COMP  VALUE  ZERO.
011300*        QTI-CUR = QTDE DE MOEDAS DISTINTAS JA ENCONTRADAS
011400     03  CNT-DET-73           PIC  9(07)  COMP  VALUE  ZERO.
011500 
011600 01  ACUMULADORES-73.
011700     03  ACM-OVH              PIC  S9(07)V9(04).
011800     03  PCT-OVH              PIC  S9(03)V99.
011900*        PCT-OVH = OVERHEAD-PCT (R2.3), USADO DIRETO NO ITEM
012000 
012100 01  RED-ACUM-73  REDEFINES  ACUMULADORES-73.
012200     03  BYT-ACUM-73          PIC  X(01)  OCCURS  9  TIMES.
012300 
012400*        TAB-CUR = TABELA EM MEMORIA DE ACUMULO POR MOEDA (R5.7).
012500*        NO MAXIMO 10 MOEDAS, CONFORME O LOTE - PROCURA LINEAR.
012600 01  TABELA-MOEDAS-73.
012700     03  TAB-CUR              OCCURS  10  TIMES
012800                               INDEXED BY  IDX-TCR.
012900         05  CCY-CUR          PIC  X(03).
013000         05  CNT-CUR          PIC  9(05)  COMP.
013100*            CNT-CUR = ORDER-COUNT (PEDIDOS DISTINTOS)
013200         05  UNI-CUR          PIC  9(07)  COMP.
013300*            UNI-CUR = ITEM-UNITS (SOMA DE QUANTIDADES)
013400         05  VAL-CUR          PIC  S9(09)V99.
013500*            VAL-CUR = ADJ-VALUE (SOMA DOS TOTAIS AJUSTADOS)
013600 
013700 01  RED-TAB-CUR-73  REDEFINES  TABELA-MOEDAS-73.
013800*        VISAO EM BYTES PARA DUMP DE DIAGNOSTICO (PADRAO DA CASA)
013900     03  BYT-TAB-CUR-73       PIC  X(01)  OCCURS  240  TIMES.
014000 
014100*        TABELA-ITENS-73 - MESMO LEIAUTE DE CADITM.CPY, SEM
014200*        88/REDEFINES, PARA CARREGAR AS LINHAS DO PEDIDO CORRENTE.
014300 01  TABELA-ITENS-73.
014400     03  ITM-ATB              OCCURS  300  TIMES
014500                               INDEXED BY  IDX-ATB1.
014600         05  CHV-ATB          PIC  X(08).
014700         05  DES-ATB          PIC  X(45).
014800         05  CND-ATB          PIC  X(04).
014900         05  PEC-ATB          PIC  X(10).
015000         05  QTD-ATB          PIC  9(05).
015100         05  PUN-ATB          PIC  S9(05)V9(04).
015200         05  TOT-ATB          PIC  S9(07)V9(04).
015300         05  PES-ATB          PIC  X(08).
015400         05  FILLER           PIC  X(03).
015500 
015600 01  ITEM-CALC-73.
015700*        VALORES CALCULADOS PARA O ITEM CORRENTE (R5.1-R5.3).
015800     03  OVA-ITM              PIC  S9(05)V9(04).
015900*            OVA-ITM = OVERHEAD-AMOUNT
016000     03  PUA-ITM              PIC  S9(05)V9(04).
016100*            PUA-ITM = ADJ-UNIT-PRICE
016200     03  TOA-ITM              PIC  S9(07)V99.
016300*            TOA-ITM = ADJ-TOTAL
016400     03  TOI-ITM              PIC  S9(07)V99.
016500*            TOI-ITM = ORIG-TOTAL
016600 
016700*        SUM-CUR - LINHA IMPRESSA DO RESUMO POR MOEDA (U5).
016800 01  SUM-CUR-73.
016900     03  LBL-CUR              PIC  X(20).
017000     03  CCY-SUM              PIC  X(03).
017100     03  FILLER               PIC  X(02).
017200     03  QTD-SUM              PIC  ZZZZ9.
017300     03  FILLER               PIC  X(08)  VALUE  " ORDERS,".
017400     03  UNI-SUM              PIC  ZZZZZZ9.
017500     03  FILLER               PIC  X(07)  VALUE  " ITEMS,".
017600     03  VAL-SUM              PIC  -(8)9.99.
017700     03  FILLER               PIC  X(07)  VALUE  " TOTAL".
017800     03  FILLER               PIC  X(58).
017900 
018000 01  WORK-CCY-73                  PIC  X(03).
018100*        WORK-CCY-73 = MOEDA DE TRABALHO DO PEDIDO CORRENTE,
018200*        JA COM O DEFAULT AUD APLICADO (R5.6)
018300 
018400 01  CAB-073                      PIC  X(132).
018500*        CAB-073 = LINHA DE TITULO/RODAPE DO RESUMO DO LOTE
018600 
018700 01  CNT-DSP-73                   PIC  ZZZZZZ9.
018800*        CNT-DSP-73 = CNT-DET-73 EM FORMATO DISPLAY, P/ STRING
018900 
019000 PROCEDURE       DIVISION.
019100 
019200 ROT-ABRE-00.
019300*        ABRE OS QUATRO ARQUIVOS DO LOTE, ZERA A TABELA DE MOEDAS
019400*        (TAB-CUR) E DISPARA A LEITURA DO PRIMEIRO PEDIDO ANTES DE
019500*        ENTRAR NO LACO PRINCIPAL (PADRAO READ-AHEAD DA CASA).
019600     OPEN  INPUT   ORDMST-FILE  ORDITM-FILE
019700     OPEN  OUTPUT  MSTOUT-FILE  RPTOUT-FILE
019800     INITIALIZE    TABELA-MOEDAS-73
019900     PERFORM  ROT-LEOR-00.
020000*        UM CICLO DE ROT-BATC-00 POR PEDIDO, ATE SW-FIM-ORD = "S".
020100     PERFORM  ROT-BATC-00  UNTIL  FIM-DE-ORDENS.
020200*        FECHADO O LOTE, IMPRIME O RESUMO POR MOEDA (U5) E ENCERRA.
020300     PERFORM  ROT-FIMB-00.
020400     CLOSE    ORDMST-FILE  ORDITM-FILE  MSTOUT-FILE  RPTOUT-FILE
020500     STOP     RUN.
020600 
020700 ROT-BATC-00.
020800*        UM CICLO POR PEDIDO: PERCENTUAL, ITENS, ACUMULO, LEITURA
020900*        DO PROXIMO PEDIDO. NAO HA CHAMADA A DY7010 - R5.8.
021000*        CNT-BATC-EXE (77) SO CONTA PEDIDOS QUE CHEGAM ATE AQUI.
021100     ADD      1         TO  CNT-BATC-EXE
021200     MOVE     "N"       TO  SW-ORD-CNT
021300*        ROT-PCTG-00/ROT-ITEM-00 SAO PARAGRAFOS FISICAMENTE ADJACENTES
021400*        NO FONTE (NENHUM PARAGRAFO DE LACO ENTRE ELES) - PODEM SER
021500*        CHAMADOS COMO UMA UNICA FAIXA PERFORM ... THRU ..., PADRAO DA
021600*        CASA PARA SEQUENCIAS DE PARAGRAFOS QUE SEMPRE RODAM JUNTAS
021700*        (MESMO CRITERIO JA USADO EM DY7020 - ROT-RPTH-00 THRU
021800*        ROT-RPTD-00, E EM DY7010 - ROT-CNVT-10 THRU ROT-CNVT-20).
021900     PERFORM  ROT-PCTG-00  THRU  ROT-ITEM-00
022000     PERFORM  ROT-LEOR-00.
022100 
022200 ROT-LEOR-00.
022300*        LE UM CABECALHO DE PEDIDO E SUAS LINHAS DE ITEM.
022400     READ  ORDMST-FILE
022500         AT  END  MOVE  "S"  TO  SW-FIM-ORD
022600                  GO   TO   ROT-LEOR-90.
022700     MOVE     ZERO      TO  QTI-ITM-LID
022800     IF  QTI-ORD  <  1                GO       ROT-LEOR-90.
022900*        V4 - TRAVA DE SEGURANCA (NOVA NESTA REVISAO): SE O CABECALHO
023000*        TROUXER MAIS ITENS DO QUE A TABELA-ITENS-73 COMPORTA (OCCURS
023100*        300, VER QTI-ITM-MAX 77 EM WORKING-STORAGE), O EXCEDENTE E'
023200*        DESCARTADO AQUI - SEM ISSO O PERFORM VARYING ABAIXO ESTOURARIA
023300*        O SUBSCRITO (CHAMADO CS-5119).
023400     IF  QTI-ORD  >  QTI-ITM-MAX
023500         MOVE     QTI-ITM-MAX      TO  QTI-ORD
023600     END-IF.
023700     PERFORM  ROT-LEOR-10  VARYING  IDX-ATB  FROM  1  BY  1
023800              UNTIL     IDX-ATB  >  QTI-ORD.
023900 
024000 ROT-LEOR-90.
024100     EXIT.
024200 
024300 ROT-LEOR-10.
024400*        SO' INVOCADO PELO PERFORM ... VARYING DE ROT-LEOR-00 - LE
024500*        UMA LINHA DE ORDITM-FILE E COPIA PARA A TABELA-ITENS-73
024600*        (CAMPO A CAMPO, SEM GRUPO - LEIAUTES IDENTICOS MAS
024700*        NOMES DE NIVEL 05 DIFERENTES POR CONVENCAO DA CASA).
024800     READ  ORDITM-FILE
024900         AT  END  MOVE  "10" TO  FST-ITM
025000                  GO   TO   ROT-LEOR-90.
025100     MOVE     CHV-ITM   TO  CHV-ATB (IDX-ATB)
025200     MOVE     DES-ITM   TO  DES-ATB (IDX-ATB)
025300     MOVE     CND-ITM   TO  CND-ATB (IDX-ATB)
025400     MOVE     PEC-ITM   TO  PEC-ATB (IDX-ATB)
025500     MOVE     QTD-ITM   TO  QTD-ATB (IDX-ATB)
025600     MOVE     PUN-ITM   TO  PUN-ATB (IDX-ATB)
025700     MOVE     TOT-ITM   TO  TOT-ATB (IDX-ATB)
025800     MOVE     PES-ITM   TO  PES-ATB (IDX-ATB)
025900     ADD      1         TO  QTI-ITM-LID.
026000 
026100 ROT-PCTG-00.
026200*        R2.3/V2 - OVERHEAD-PCT DO PEDIDO, JA ARREDONDADO A 2
026300*        CASAS - USADO DIRETO NO CALCULO DO ITEM (POR DESENHO).
026400     COMPUTE  ACM-OVH  =
026500              FRE-ORD  +  SEG-ORD  +  AD1-ORD  +  AD2-ORD  -
026600              CRD-ORD
026700     IF  SUB-ORD  >  ZEROS
026800         COMPUTE  PCT-OVH  ROUNDED  =
026900                  (ACM-OVH  /  SUB-ORD)  *  100
027000     ELSE
027100         MOVE     ZERO      TO  PCT-OVH.
027200 
027300 ROT-ITEM-00.
027400*        R5.1-R5.7 - UMA LINHA DE MESTRE POR ITEM VALIDO. E' O
027500*        SEGUNDO PARAGRAFO DA FAIXA ROT-PCTG-00 THRU ROT-ITEM-00
027600*        CHAMADA POR ROT-BATC-00 - QUANDO CHEGA AQUI POR QUEDA
027700*        FISICA (NAO POR GO TO), PCT-OVH JA ESTA CALCULADO.
027800     IF  QTI-ITM-LID  <  1            GO       ROT-ITEM-90.
027900     PERFORM  ROT-ITEM-10  VARYING  IDX-ATB1  FROM  1  BY  1
028000              UNTIL     IDX-ATB1  >  QTI-ITM-LID.
028100 
028200 ROT-ITEM-90.
028300*        SAIDA DA FAIXA PERFORM ... THRU QUANDO NAO HA ITENS LIDOS
028400*        (QTI-ITM-LID = 0) - RETORNA DIRETO PARA ROT-BATC-00.
028500     EXIT.
028600 
028700 ROT-ITEM-10.
028800*        R5.5 - LINHA SEM QTD OU PRECO VALIDO E' IGNORADA, NAO
028900*        FATAL - PULA PARA ROT-ITEM-19 (EXIT DO PERFORM VARYING,
029000*        NAO DA FAIXA PRINCIPAL) SEM GRAVAR NEM ACUMULAR.
029100     IF  QTD-ATB (IDX-ATB1)  NOT  >  ZEROS
029200         GO       ROT-ITEM-19.
029300     IF  PUN-ATB (IDX-ATB1)  =  ZEROS  AND
029400         TOT-ATB (IDX-ATB1)  =  ZEROS
029500         GO       ROT-ITEM-19.
029600 
029700*        R5.2/R5.3 - CUSTO ADICIONAL E PRECO AJUSTADO DO ITEM,
029800*        NO MESMO PADRAO DE ARREDONDAMENTO ROUNDED DOS DEMAIS
029900*        PROGRAMAS DO MODULO 70 (CHAMADO CS-4471).
030000     COMPUTE  OVA-ITM  ROUNDED  =
030100              PUN-ATB (IDX-ATB1)  *  (PCT-OVH  /  100)
030200     COMPUTE  PUA-ITM  ROUNDED  =
030300              PUN-ATB (IDX-ATB1)  +  OVA-ITM
030400     COMPUTE  TOI-ITM  ROUNDED  =  TOT-ATB (IDX-ATB1)
030500     COMPUTE  TOA-ITM  ROUNDED  =
030600              PUA-ITM  *  QTD-ATB (IDX-ATB1)
030700 
030800     PERFORM  ROT-ACUM-00
030900     PERFORM  ROT-ESCR-00.
031000 
031100 ROT-ITEM-19.
031200*        EXIT INTERNO DO PERFORM VARYING DE ROT-ITEM-00 - NAO
031300*        CONFUNDIR COM ROT-ITEM-90 (SAIDA DA FAIXA THRU).
031400     EXIT.
031500 
031600 ROT-ACUM-00.
031700*        R5.7 - ACUMULA NA TABELA POR MOEDA. R5.6 - MOEDA EM
031800*        BRANCO OU INVALIDA E' TRATADA COMO AUD.
031900     MOVE     CCY-ORD   TO  WORK-CCY-73.
032000     IF  WORK-CCY-73  =  SPACES  OR  WORK-CCY-73  =  LOW-VALUES
032100         MOVE     "AUD"     TO  WORK-CCY-73.
032200 
032300*        PROCURA LINEAR NA TAB-CUR (NO MAXIMO 10 MOEDAS - NAO
032400*        JUSTIFICA BUSCA BINARIA). SE NAO ACHAR (AT END), ABRE
032500*        LINHA NOVA VIA ROT-ACUM-10.
032600     SET      IDX-TCR  TO  1.
032700     SEARCH   TAB-CUR
032800         AT  END  PERFORM  ROT-ACUM-10
032900         WHEN  CCY-CUR (IDX-TCR)  =  WORK-CCY-73
033000              CONTINUE
033100     END-SEARCH.
033200 
033300*        SW-ORD-CNT (88 ORDEM-JA-CONTADA) GARANTE QUE O PEDIDO SO
033400*        E' CONTADO UMA VEZ EM CNT-CUR, MESMO TENDO VARIAS LINHAS
033500*        DE ITEM (R5.7 - CONTAGEM POR PEDIDO, NAO POR LINHA).
033600     IF  NOT  ORDEM-JA-CONTADA
033700         ADD      1         TO  CNT-CUR (IDX-TCR)
033800         MOVE     "S"       TO  SW-ORD-CNT
033900     END-IF
034000     ADD      QTD-ATB (IDX-ATB1)  TO  UNI-CUR (IDX-TCR)
034100     ADD      TOA-ITM             TO  VAL-CUR (IDX-TCR).
034200 
034300 ROT-ACUM-10.
034400*        MOEDA AINDA NAO TABELADA - ABRE NOVA LINHA NO FIM (SET
034500*        IDX-TCR PARA A NOVA POSICAO, ZERA OS ACUMULADORES) ANTES
034600*        DE VOLTAR PARA ROT-ACUM-00 SOMAR A PRIMEIRA OCORRENCIA.
034700     ADD      1         TO  QTI-CUR
034800     SET      IDX-TCR  TO  QTI-CUR
034900     MOVE     WORK-CCY-73         TO  CCY-CUR (IDX-TCR)
035000     MOVE     ZERO                TO  CNT-CUR (IDX-TCR)
035100                                       UNI-CUR (IDX-TCR)
035200                                       VAL-CUR (IDX-TCR).
035300 
035400 ROT-ESCR-00.
035500*        MONTA E GRAVA UMA LINHA DE CADMST.CPY POR ITEM VALIDO -
035600*        GRT-MST E' RECALCULADO AQUI (NUNCA GUARDADO NO CABECALHO
035700*        DO PEDIDO DE ENTRADA), MESMA REGRA R1.3 DO DY7020/DY7010.
035800     MOVE     CHV-ORD   TO  NUM-MST
035900     MOVE     DAT-ORD   TO  DAT-MST
036000     MOVE     WORK-CCY-73         TO  CCY-MST
036100     MOVE     CND-ATB (IDX-ATB1)  TO  CND-MST
036200     MOVE     DES-ATB (IDX-ATB1)  TO  DES-MST
036300     MOVE     PEC-ATB (IDX-ATB1)  TO  PEC-MST
036400     MOVE     QTD-ATB (IDX-ATB1)  TO  QTD-MST
036500     MOVE     PUN-ATB (IDX-ATB1)  TO  POR-MST
036600     MOVE     PCT-OVH             TO  PCT-MST
036700     MOVE     OVA-ITM             TO  OVH-MST
036800     MOVE     PUA-ITM             TO  PUA-MST
036900     MOVE     TOI-ITM             TO  TOI-MST
037000     MOVE     TOA-ITM             TO  TOA-MST
037100     MOVE     SUB-ORD             TO  SUB-MST
037200     MOVE     FRE-ORD             TO  FRE-MST
037300     MOVE     SEG-ORD             TO  SEG-MST
037400     COMPUTE  ADC-MST  =  AD1-ORD  +  AD2-ORD
037500     MOVE     CRD-ORD             TO  CRD-MST
037600     COMPUTE  GRT-MST  =
037700              SUB-ORD  +  FRE-ORD  +  SEG-ORD  +
037800              AD1-ORD  +  AD2-ORD  -  CRD-ORD
037900     WRITE    REG-MST
038000     ADD      1         TO  CNT-DET-73.
038100 
038200 ROT-FIMB-00.
038300*        RESUMO POR MOEDA + CONTAGEM GERAL (REPORTS - U5). C01 E'
038400*        O CANAL DE SALTO DE PAGINA (SPECIAL-NAMES) - PRIMEIRA
038500*        LINHA DO RESUMO SEMPRE COMECA PAGINA NOVA NA IMPRESSORA.
038600     MOVE     SPACES    TO  IMG-RPT
038700     WRITE    REG-RPT  AFTER  ADVANCING  C01.
038800     MOVE     SPACES    TO  CAB-073
038900     MOVE     "BATCH SUMMARY BY CURRENCY"  TO  CAB-073
039000     MOVE     CAB-073             TO  IMG-RPT
039100     WRITE    REG-RPT  AFTER  ADVANCING  1.
039200 
039300     IF  QTI-CUR  <  1                GO       ROT-FIMB-50.
039400     PERFORM  ROT-FIMB-10  VARYING  IDX-TCR  FROM  1  BY  1
039500              UNTIL     IDX-TCR  >  QTI-CUR.
039600 
039700 ROT-FIMB-50.
039800*        LINHA FINAL DO RESUMO - CONTAGEM GERAL DE LINHAS DE
039900*        MESTRE GRAVADAS (CNT-DET-73), EDITADA EM CNT-DSP-73 (77)
040000*        SO' PARA CABER NO STRING (CAMPO COMP NAO E' STRINGAVEL).
040100     MOVE     SPACES    TO  CAB-073
040200     MOVE     CNT-DET-73          TO  CNT-DSP-73
040300     STRING   "TOTAL DETAIL RECORDS WRITTEN: "  DELIMITED BY SIZE
040400              CNT-DSP-73                        DELIMITED BY SIZE
040500              INTO  CAB-073
040600     MOVE     CAB-073             TO  IMG-RPT
040700     WRITE    REG-RPT  AFTER  ADVANCING  2.
040800 
040900 ROT-FIMB-10.
041000*        SO' INVOCADO PELO PERFORM ... VARYING DE ROT-FIMB-00 -
041100*        UMA LINHA POR MOEDA DISTINTA ENCONTRADA NO LOTE (U5).
041200     MOVE     SPACES    TO  SUM-CUR-73
041300     MOVE     CCY-CUR (IDX-TCR)   TO  CCY-SUM
041400     MOVE     CNT-CUR (IDX-TCR)   TO  QTD-SUM
041500     MOVE     UNI-CUR (IDX-TCR)   TO  UNI-SUM
041600     MOVE     VAL-CUR (IDX-TCR)   TO  VAL-SUM
041700     MOVE     SUM-CUR-73          TO  IMG-RPT
041800     WRITE    REG-RPT  AFTER  ADVANCING  1.
